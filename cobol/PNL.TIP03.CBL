000100*****************************************************************
000200* PNL030-PROFIT-LOSS
000300* READS THE COMBINED TRANSACTION MASTER AND BUILDS THE MONTHLY
000400* PROFIT AND LOSS PIVOT - INCOME, EXPENSES (KEPT NEGATIVE),
000500* NET INCOME PER CALENDAR MONTH, PLUS A GRAND TOTAL LINE WITH
000600* EXPENSES FLIPPED POSITIVE FOR DISPLAY.
000700*
000800* AUTHOR.        RTW.
000900* INSTALLATION.  HOME LEDGER SYSTEMS.
001000* DATE-WRITTEN.  03/19/1988.
001100* DATE-COMPILED. 03/19/1988.
001200* SECURITY.      UNCLASSIFIED.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 03/19/88 RTW  0026  ORIGINAL.
001800* 09/02/90 BDC  0039  ACCOUNTING FORMAT (PARENS) ON NEGATIVES.
001900* 01/08/99 PJM  Y2K6  PERIOD KEY REBUILT FROM TXN-DATE, NOT THE
002000*                     MASTER'S MM-YYYY COLUMN - CONFIRMED 4-DIGIT.
002100* 04/22/02 SLK  0070  GRAND TOTAL LINE ADDED.
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. PNL030.
002500 AUTHOR.        RTW.
002600 INSTALLATION.  HOME LEDGER SYSTEMS.
002700 DATE-WRITTEN.  03/19/1988.
002800 DATE-COMPILED. 03/19/1988.
002900 SECURITY.      UNCLASSIFIED.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CTM-FILE ASSIGN TO CTMFILE
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-CTM-STATUS.
004000     SELECT PNL-RPT ASSIGN TO PNLRPT
004100         ORGANIZATION IS SEQUENTIAL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CTM-FILE.
004600     COPY CTM-TIP03.
004700
004800 FD  PNL-RPT.
004900 01  PNL-LINE                     PIC X(132).
005000 01  PNL-LINE-CTL REDEFINES PNL-LINE.
005100     05  PNL-LINE-CC               PIC X(01).
005200     05  PNL-LINE-TEXT             PIC X(131).
005300
005400 WORKING-STORAGE SECTION.
005500 77  WS-CTM-STATUS                PIC X(02).
005600 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
005700     88  WS-CTM-EOF                   VALUE 'Y'.
005800 77  WS-GRP-CT                    PIC 9(5) COMP VALUE 0.
005900 77  GRP-IX                       PIC 9(5) COMP VALUE 0.
006000 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
006100 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
006200 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
006300 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006400     88  WS-FOUND                     VALUE 'Y'.
006500
006600 01  WS-DATE-BRK.
006700     05  WS-DATE-YYYY              PIC 9(04).
006800     05  WS-DATE-MM                PIC 9(02).
006900     05  WS-DATE-DD                PIC 9(02).
007000 01  WS-DATE-NUM REDEFINES WS-DATE-BRK PIC 9(08).
007100
007200 01  WS-PERIOD-KEY.
007300     05  WS-PK-YYYY                PIC 9(04).
007400     05  FILLER                    PIC X(01) VALUE '-'.
007500     05  WS-PK-MM                  PIC 9(02).
007600
007700 01  WS-PNL-TABLE.
007800     05  WS-PNL-ENTRY OCCURS 600 TIMES
007900                      INDEXED BY PNL-TAB-IX.
008000         10  WS-PNL-PERIOD         PIC X(07).
008100         10  WS-PNL-INCOME         PIC S9(9)V99.
008200         10  WS-PNL-EXPENSE        PIC S9(9)V99.
008300
008400 01  WS-SWAP-ENTRY.
008500     05  WS-SWAP-PERIOD            PIC X(07).
008600     05  WS-SWAP-INCOME            PIC S9(9)V99.
008700     05  WS-SWAP-EXPENSE           PIC S9(9)V99.
008800 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
008900                                PIC X(29).
009000
009100 01  WS-TOTAL-INCOME               PIC S9(9)V99 VALUE 0.
009200 01  WS-TOTAL-EXPENSE              PIC S9(9)V99 VALUE 0.
009300 01  WS-TOTAL-NET                  PIC S9(9)V99 VALUE 0.
009400
009500*        GENERIC ACCOUNTING-FORMAT MONEY EDIT WORK AREA
009600 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
009700 01  WS-FMT-ABS                    PIC S9(9)V99.
009800 01  WS-FMT-EDIT.
009900     05  WS-FMT-LPAREN             PIC X(01).
010000     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
010100     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
010200     05  WS-FMT-RPAREN             PIC X(01).
010300
010400 01  PNL-TITLE-LINE.
010500     05  FILLER                    PIC X(44) VALUE SPACES.
010600     05  FILLER                    PIC X(44)
010700         VALUE 'HOME LEDGER - PROFIT AND LOSS'.
010800     05  FILLER                    PIC X(44) VALUE SPACES.
010900
011000 01  PNL-HEADING-LINE.
011100     05  FILLER                    PIC X(10) VALUE 'PERIOD'.
011200     05  FILLER                    PIC X(20) VALUE 'INCOME'.
011300     05  FILLER                    PIC X(20) VALUE 'EXPENSES'.
011400     05  FILLER                    PIC X(20) VALUE 'NET INCOME'.
011500     05  FILLER                    PIC X(62) VALUE SPACES.
011600
011700 01  PNL-DETAIL-LINE.
011800     05  PNL-D-PERIOD              PIC X(07).
011900     05  FILLER                    PIC X(03) VALUE SPACES.
012000     05  PNL-D-INCOME              PIC X(16).
012100     05  FILLER                    PIC X(04) VALUE SPACES.
012200     05  PNL-D-EXPENSE             PIC X(16).
012300     05  FILLER                    PIC X(04) VALUE SPACES.
012400     05  PNL-D-NET                 PIC X(16).
012500     05  FILLER                    PIC X(66) VALUE SPACES.
012600
012700 01  PNL-TOTAL-LINE.
012800     05  FILLER                    PIC X(07) VALUE 'TOTAL'.
012900     05  FILLER                    PIC X(03) VALUE SPACES.
013000     05  PNL-T-INCOME              PIC X(16).
013100     05  FILLER                    PIC X(04) VALUE SPACES.
013200     05  PNL-T-EXPENSE             PIC X(16).
013300     05  FILLER                    PIC X(04) VALUE SPACES.
013400     05  PNL-T-NET                 PIC X(16).
013500     05  FILLER                    PIC X(66) VALUE SPACES.
013600
013700 PROCEDURE DIVISION.
013800 3000-MAIN-CONTROL.
013900     PERFORM 3100-OPEN-FILES.
014000     PERFORM 3200-BUILD-PNL THRU 3200-EXIT.
014100     PERFORM 3400-SORT-BY-PERIOD-ASC THRU 3400-EXIT.
014200     PERFORM 3500-PRINT-REPORT THRU 3500-EXIT.
014300     PERFORM 3900-CLOSE-FILES.
014400     STOP RUN.
014500
014600 3100-OPEN-FILES.
014700     OPEN INPUT CTM-FILE.
014800     OPEN OUTPUT PNL-RPT.
014900
015000 3200-BUILD-PNL.
015100     PERFORM 3210-READ-CTM-RECORD THRU 3210-EXIT.
015200     PERFORM 3220-EDIT-ONE-RECORD THRU 3220-EXIT
015300         UNTIL WS-CTM-EOF.
015400     GO TO 3200-EXIT.
015500 3210-READ-CTM-RECORD.
015600     READ CTM-FILE
015700         AT END SET WS-CTM-EOF TO TRUE.
015800 3210-EXIT.
015900     EXIT.
016000 3220-EDIT-ONE-RECORD.
016100     IF CTM-TYPE-DETAIL
016200         MOVE CTM-TXN-DATE TO WS-DATE-NUM
016300         MOVE WS-DATE-YYYY TO WS-PK-YYYY
016400         MOVE WS-DATE-MM   TO WS-PK-MM
016500         PERFORM 3300-ACCUM-ONE THRU 3300-EXIT
016600     END-IF.
016700     PERFORM 3210-READ-CTM-RECORD THRU 3210-EXIT.
016800 3220-EXIT.
016900     EXIT.
017000
017100 3300-ACCUM-ONE.
017200     MOVE 'N' TO WS-FOUND-SW.
017300     PERFORM 3310-SEARCH-ONE
017400         VARYING PNL-TAB-IX FROM 1 BY 1
017500         UNTIL PNL-TAB-IX > WS-GRP-CT OR WS-FOUND.
017600     IF NOT WS-FOUND
017700         ADD 1 TO WS-GRP-CT
017800         SET PNL-TAB-IX TO WS-GRP-CT
017900         MOVE WS-PERIOD-KEY TO WS-PNL-PERIOD (PNL-TAB-IX)
018000         MOVE 0 TO WS-PNL-INCOME (PNL-TAB-IX)
018100         MOVE 0 TO WS-PNL-EXPENSE (PNL-TAB-IX)
018200     END-IF.
018300     IF CTM-AMOUNT > 0
018400         ADD CTM-AMOUNT TO WS-PNL-INCOME (PNL-TAB-IX)
018500     ELSE
018600         ADD CTM-AMOUNT TO WS-PNL-EXPENSE (PNL-TAB-IX)
018700     END-IF.
018800 3300-EXIT.
018900     EXIT.
019000 3310-SEARCH-ONE.
019100     IF WS-PNL-PERIOD (PNL-TAB-IX) = WS-PERIOD-KEY
019200         MOVE 'Y' TO WS-FOUND-SW.
019300
019400 3400-SORT-BY-PERIOD-ASC.
019500     IF WS-GRP-CT > 1
019600         PERFORM 3410-SORT-OUTER
019700             VARYING SORT-IX FROM 1 BY 1
019800             UNTIL SORT-IX >= WS-GRP-CT
019900     END-IF.
020000 3400-EXIT.
020100     EXIT.
020200 3410-SORT-OUTER.
020300     MOVE SORT-IX TO WS-BEST-IX.
020400     PERFORM 3420-FIND-SMALLEST
020500         VARYING SORT-IX2 FROM SORT-IX BY 1
020600         UNTIL SORT-IX2 > WS-GRP-CT.
020700     IF WS-BEST-IX NOT = SORT-IX
020800         PERFORM 3430-SWAP-ENTRIES.
020900 3420-FIND-SMALLEST.
021000     IF WS-PNL-PERIOD (SORT-IX2) < WS-PNL-PERIOD (WS-BEST-IX)
021100         MOVE SORT-IX2 TO WS-BEST-IX.
021200 3430-SWAP-ENTRIES.
021300     MOVE WS-PNL-ENTRY (SORT-IX)    TO WS-SWAP-ENTRY.
021400     MOVE WS-PNL-ENTRY (WS-BEST-IX) TO WS-PNL-ENTRY (SORT-IX).
021500     MOVE WS-SWAP-ENTRY             TO WS-PNL-ENTRY (WS-BEST-IX).
021600
021700 3500-PRINT-REPORT.
021800     WRITE PNL-LINE FROM PNL-TITLE-LINE.
021900     MOVE SPACES TO PNL-LINE.
022000     WRITE PNL-LINE.
022100     WRITE PNL-LINE FROM PNL-HEADING-LINE.
022200     MOVE 0 TO WS-TOTAL-INCOME.
022300     MOVE 0 TO WS-TOTAL-EXPENSE.
022400     PERFORM 3510-PRINT-ONE
022500         VARYING PNL-TAB-IX FROM 1 BY 1
022600         UNTIL PNL-TAB-IX > WS-GRP-CT.
022700     COMPUTE WS-TOTAL-NET = WS-TOTAL-INCOME + WS-TOTAL-EXPENSE.
022800     MOVE WS-TOTAL-INCOME TO WS-FMT-AMT-IN.
022900     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023000     MOVE WS-FMT-EDIT TO PNL-T-INCOME.
023100     COMPUTE WS-FMT-AMT-IN = WS-TOTAL-EXPENSE * -1.
023200     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023300     MOVE WS-FMT-EDIT TO PNL-T-EXPENSE.
023400     MOVE WS-TOTAL-NET TO WS-FMT-AMT-IN.
023500     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023600     MOVE WS-FMT-EDIT TO PNL-T-NET.
023700     WRITE PNL-LINE FROM PNL-TOTAL-LINE.
023800 3500-EXIT.
023900     EXIT.
024000 3510-PRINT-ONE.
024100     MOVE WS-PNL-PERIOD (PNL-TAB-IX) TO PNL-D-PERIOD.
024200     ADD WS-PNL-INCOME (PNL-TAB-IX)  TO WS-TOTAL-INCOME.
024300     ADD WS-PNL-EXPENSE (PNL-TAB-IX) TO WS-TOTAL-EXPENSE.
024400     MOVE WS-PNL-INCOME (PNL-TAB-IX) TO WS-FMT-AMT-IN.
024500     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
024600     MOVE WS-FMT-EDIT TO PNL-D-INCOME.
024700     MOVE WS-PNL-EXPENSE (PNL-TAB-IX) TO WS-FMT-AMT-IN.
024800     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
024900     MOVE WS-FMT-EDIT TO PNL-D-EXPENSE.
025000     COMPUTE WS-FMT-AMT-IN = WS-PNL-INCOME (PNL-TAB-IX)
025100                            + WS-PNL-EXPENSE (PNL-TAB-IX).
025200     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
025300     MOVE WS-FMT-EDIT TO PNL-D-NET.
025400     WRITE PNL-LINE FROM PNL-DETAIL-LINE.
025500
025600*-------------------------------------------------------------*
025700* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
025800*-------------------------------------------------------------*
025900 9100-FORMAT-MONEY.
026000     IF WS-FMT-AMT-IN < 0
026100         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
026200         MOVE '(' TO WS-FMT-LPAREN
026300         MOVE WS-FMT-ABS TO WS-FMT-VALUE
026400         MOVE ')' TO WS-FMT-RPAREN
026500     ELSE
026600         MOVE SPACE TO WS-FMT-LPAREN
026700         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
026800         MOVE SPACE TO WS-FMT-RPAREN
026900     END-IF.
027000 9100-EXIT.
027100     EXIT.
027200
027300 3900-CLOSE-FILES.
027400     CLOSE CTM-FILE.
027500     CLOSE PNL-RPT.
