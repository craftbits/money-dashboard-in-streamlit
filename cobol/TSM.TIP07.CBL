000100*****************************************************************
000200* TSM070-TIME-SERIES
000300* BUILDS A MONTHLY TIME SERIES OF INCOME, EXPENSES, NET INCOME
000400* AND A RUNNING CUMULATIVE CASH FIGURE.  TOTAL ASSETS AND NET
000500* WORTH TRACK CUMULATIVE CASH ONE-FOR-ONE IN THIS REPORT SINCE
000600* NO LIABILITY SERIES IS CARRIED HERE.
000700*
000800* AUTHOR.        RTW.
000900* INSTALLATION.  HOME LEDGER SYSTEMS.
001000* DATE-WRITTEN.  09/05/1991.
001100* DATE-COMPILED. 09/05/1991.
001200* SECURITY.      UNCLASSIFIED.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 09/05/91 RTW  0046  ORIGINAL.
001800* 01/08/99 PJM  Y2K10 PERIOD KEY CONFIRMED 4-DIGIT YEAR.
001900*-----------------------------------------------------------------
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. TSM070.
002200 AUTHOR.        RTW.
002300 INSTALLATION.  HOME LEDGER SYSTEMS.
002400 DATE-WRITTEN.  09/05/1991.
002500 DATE-COMPILED. 09/05/1991.
002600 SECURITY.      UNCLASSIFIED.
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CTM-FILE ASSIGN TO CTMFILE
003500         ORGANIZATION IS SEQUENTIAL
003600         FILE STATUS IS WS-CTM-STATUS.
003700     SELECT TSM-RPT ASSIGN TO TSMRPT
003800         ORGANIZATION IS SEQUENTIAL.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  CTM-FILE.
004300     COPY CTM-TIP03.
004400
004500 FD  TSM-RPT.
004600 01  TSM-LINE                     PIC X(132).
004700 01  TSM-LINE-CTL REDEFINES TSM-LINE.
004800     05  TSM-LINE-CC               PIC X(01).
004900     05  TSM-LINE-TEXT             PIC X(131).
005000
005100 WORKING-STORAGE SECTION.
005200 77  WS-CTM-STATUS                PIC X(02).
005300 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
005400     88  WS-CTM-EOF                   VALUE 'Y'.
005500 77  WS-GRP-CT                    PIC 9(5) COMP VALUE 0.
005600 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
005700 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
005800 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
005900 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006000     88  WS-FOUND                     VALUE 'Y'.
006100
006200 01  WS-DATE-BRK.
006300     05  WS-DATE-YYYY              PIC 9(04).
006400     05  WS-DATE-MM                PIC 9(02).
006500     05  WS-DATE-DD                PIC 9(02).
006600 01  WS-DATE-NUM REDEFINES WS-DATE-BRK PIC 9(08).
006700
006800 01  WS-PERIOD-KEY.
006900     05  WS-PK-YYYY                PIC 9(04).
007000     05  FILLER                    PIC X(01) VALUE '-'.
007100     05  WS-PK-MM                  PIC 9(02).
007200
007300 01  WS-TSM-TABLE.
007400     05  WS-TSM-ENTRY OCCURS 600 TIMES
007500                      INDEXED BY TSM-TAB-IX.
007600         10  WS-TSM-PERIOD         PIC X(07).
007700         10  WS-TSM-INCOME         PIC S9(9)V99.
007800         10  WS-TSM-EXPENSE        PIC S9(9)V99.
007900
008000 01  WS-SWAP-ENTRY.
008100     05  WS-SWAP-PERIOD            PIC X(07).
008200     05  WS-SWAP-INCOME            PIC S9(9)V99.
008300     05  WS-SWAP-EXPENSE           PIC S9(9)V99.
008400 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
008500                                PIC X(29).
008600
008700 01  WS-NET-INCOME                 PIC S9(9)V99.
008800 01  WS-CUM-CASH                   PIC S9(9)V99 VALUE 0.
008900
009000 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
009100 01  WS-FMT-ABS                    PIC S9(9)V99.
009200 01  WS-FMT-EDIT.
009300     05  WS-FMT-LPAREN             PIC X(01).
009400     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
009500     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
009600     05  WS-FMT-RPAREN             PIC X(01).
009700
009800 01  TSM-TITLE-LINE.
009900     05  FILLER                    PIC X(44) VALUE SPACES.
010000     05  FILLER                    PIC X(44)
010100         VALUE 'HOME LEDGER - TIME SERIES METRICS'.
010200     05  FILLER                    PIC X(44) VALUE SPACES.
010300
010400 01  TSM-HEADING-LINE.
010500     05  FILLER                    PIC X(09) VALUE 'PERIOD'.
010600     05  FILLER                    PIC X(16) VALUE 'INCOME'.
010700     05  FILLER                    PIC X(16) VALUE 'EXPENSES'.
010800     05  FILLER                    PIC X(16) VALUE 'NET INCOME'.
010900     05  FILLER                    PIC X(16) VALUE 'CASH'.
011000     05  FILLER                    PIC X(16) VALUE 'NET WORTH'.
011100     05  FILLER                    PIC X(39) VALUE SPACES.
011200
011300 01  TSM-DETAIL-LINE.
011400     05  TSM-D-PERIOD              PIC X(07).
011500     05  FILLER                    PIC X(02) VALUE SPACES.
011600     05  TSM-D-INCOME              PIC X(14).
011700     05  FILLER                    PIC X(02) VALUE SPACES.
011800     05  TSM-D-EXPENSE             PIC X(14).
011900     05  FILLER                    PIC X(02) VALUE SPACES.
012000     05  TSM-D-NET                 PIC X(14).
012100     05  FILLER                    PIC X(02) VALUE SPACES.
012200     05  TSM-D-CASH                PIC X(14).
012300     05  FILLER                    PIC X(02) VALUE SPACES.
012400     05  TSM-D-NETWORTH            PIC X(14).
012500     05  FILLER                    PIC X(43) VALUE SPACES.
012600
012700 PROCEDURE DIVISION.
012800 7000-MAIN-CONTROL.
012900     PERFORM 7100-OPEN-FILES.
013000     PERFORM 7200-BUILD-TSM THRU 7200-EXIT.
013100     PERFORM 7400-SORT-BY-PERIOD-ASC THRU 7400-EXIT.
013200     PERFORM 7500-PRINT-REPORT THRU 7500-EXIT.
013300     PERFORM 7900-CLOSE-FILES.
013400     STOP RUN.
013500
013600 7100-OPEN-FILES.
013700     OPEN INPUT CTM-FILE.
013800     OPEN OUTPUT TSM-RPT.
013900
014000 7200-BUILD-TSM.
014100     PERFORM 7210-READ-CTM-RECORD THRU 7210-EXIT.
014200     PERFORM 7220-EDIT-ONE-RECORD THRU 7220-EXIT
014300         UNTIL WS-CTM-EOF.
014400     GO TO 7200-EXIT.
014500 7210-READ-CTM-RECORD.
014600     READ CTM-FILE
014700         AT END SET WS-CTM-EOF TO TRUE.
014800 7210-EXIT.
014900     EXIT.
015000 7220-EDIT-ONE-RECORD.
015100     IF CTM-TYPE-DETAIL
015200         MOVE CTM-TXN-DATE TO WS-DATE-NUM
015300         MOVE WS-DATE-YYYY TO WS-PK-YYYY
015400         MOVE WS-DATE-MM   TO WS-PK-MM
015500         PERFORM 7300-ACCUM-ONE THRU 7300-EXIT
015600     END-IF.
015700     PERFORM 7210-READ-CTM-RECORD THRU 7210-EXIT.
015800 7220-EXIT.
015900     EXIT.
016000
016100 7300-ACCUM-ONE.
016200     MOVE 'N' TO WS-FOUND-SW.
016300     PERFORM 7310-SEARCH-ONE
016400         VARYING TSM-TAB-IX FROM 1 BY 1
016500         UNTIL TSM-TAB-IX > WS-GRP-CT OR WS-FOUND.
016600     IF NOT WS-FOUND
016700         ADD 1 TO WS-GRP-CT
016800         SET TSM-TAB-IX TO WS-GRP-CT
016900         MOVE WS-PERIOD-KEY TO WS-TSM-PERIOD (TSM-TAB-IX)
017000         MOVE 0 TO WS-TSM-INCOME (TSM-TAB-IX)
017100         MOVE 0 TO WS-TSM-EXPENSE (TSM-TAB-IX)
017200     END-IF.
017300     IF CTM-AMOUNT > 0
017400         ADD CTM-AMOUNT TO WS-TSM-INCOME (TSM-TAB-IX)
017500     ELSE
017600         ADD CTM-AMOUNT TO WS-TSM-EXPENSE (TSM-TAB-IX)
017700     END-IF.
017800 7300-EXIT.
017900     EXIT.
018000 7310-SEARCH-ONE.
018100     IF WS-TSM-PERIOD (TSM-TAB-IX) = WS-PERIOD-KEY
018200         MOVE 'Y' TO WS-FOUND-SW.
018300
018400 7400-SORT-BY-PERIOD-ASC.
018500     IF WS-GRP-CT > 1
018600         PERFORM 7410-SORT-OUTER
018700             VARYING SORT-IX FROM 1 BY 1
018800             UNTIL SORT-IX >= WS-GRP-CT
018900     END-IF.
019000 7400-EXIT.
019100     EXIT.
019200 7410-SORT-OUTER.
019300     MOVE SORT-IX TO WS-BEST-IX.
019400     PERFORM 7420-FIND-SMALLEST
019500         VARYING SORT-IX2 FROM SORT-IX BY 1
019600         UNTIL SORT-IX2 > WS-GRP-CT.
019700     IF WS-BEST-IX NOT = SORT-IX
019800         PERFORM 7430-SWAP-ENTRIES.
019900 7420-FIND-SMALLEST.
020000     IF WS-TSM-PERIOD (SORT-IX2) < WS-TSM-PERIOD (WS-BEST-IX)
020100         MOVE SORT-IX2 TO WS-BEST-IX.
020200 7430-SWAP-ENTRIES.
020300     MOVE WS-TSM-ENTRY (SORT-IX)    TO WS-SWAP-ENTRY.
020400     MOVE WS-TSM-ENTRY (WS-BEST-IX) TO WS-TSM-ENTRY (SORT-IX).
020500     MOVE WS-SWAP-ENTRY             TO WS-TSM-ENTRY (WS-BEST-IX).
020600
020700 7500-PRINT-REPORT.
020800     WRITE TSM-LINE FROM TSM-TITLE-LINE.
020900     MOVE SPACES TO TSM-LINE.
021000     WRITE TSM-LINE.
021100     WRITE TSM-LINE FROM TSM-HEADING-LINE.
021200     MOVE 0 TO WS-CUM-CASH.
021300     PERFORM 7510-PRINT-ONE
021400         VARYING TSM-TAB-IX FROM 1 BY 1
021500         UNTIL TSM-TAB-IX > WS-GRP-CT.
021600 7500-EXIT.
021700     EXIT.
021800 7510-PRINT-ONE.
021900     COMPUTE WS-NET-INCOME = WS-TSM-INCOME (TSM-TAB-IX)
022000                            + WS-TSM-EXPENSE (TSM-TAB-IX).
022100     ADD WS-NET-INCOME TO WS-CUM-CASH.
022200     MOVE WS-TSM-PERIOD (TSM-TAB-IX) TO TSM-D-PERIOD.
022300     MOVE WS-TSM-INCOME (TSM-TAB-IX) TO WS-FMT-AMT-IN.
022400     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
022500     MOVE WS-FMT-EDIT TO TSM-D-INCOME.
022600     COMPUTE WS-FMT-AMT-IN = WS-TSM-EXPENSE (TSM-TAB-IX) * -1.
022700     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
022800     MOVE WS-FMT-EDIT TO TSM-D-EXPENSE.
022900     MOVE WS-NET-INCOME TO WS-FMT-AMT-IN.
023000     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023100     MOVE WS-FMT-EDIT TO TSM-D-NET.
023200     MOVE WS-CUM-CASH TO WS-FMT-AMT-IN.
023300     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023400     MOVE WS-FMT-EDIT TO TSM-D-CASH.
023500     MOVE WS-FMT-EDIT TO TSM-D-NETWORTH.
023600     WRITE TSM-LINE FROM TSM-DETAIL-LINE.
023700
023800*-------------------------------------------------------------*
023900* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
024000*-------------------------------------------------------------*
024100 9100-FORMAT-MONEY.
024200     IF WS-FMT-AMT-IN < 0
024300         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
024400         MOVE '(' TO WS-FMT-LPAREN
024500         MOVE WS-FMT-ABS TO WS-FMT-VALUE
024600         MOVE ')' TO WS-FMT-RPAREN
024700     ELSE
024800         MOVE SPACE TO WS-FMT-LPAREN
024900         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
025000         MOVE SPACE TO WS-FMT-RPAREN
025100     END-IF.
025200 9100-EXIT.
025300     EXIT.
025400
025500 7900-CLOSE-FILES.
025600     CLOSE CTM-FILE.
025700     CLOSE TSM-RPT.
