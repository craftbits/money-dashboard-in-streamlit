000100*****************************************************************
000200* CSH050-CASH-FLOW
000300* READS THE RUN-PARAMETER CARD (RPM.TIP04) TO PICK UP THE
000400* AGGREGATION PERIOD (M/Q/Y), THEN READS THE COMBINED
000500* TRANSACTION MASTER AND NETS CASH BY THAT PERIOD, PRINTING IN
000600* PERIOD ORDER WITH A GRAND TOTAL LINE.
000700*
000800* AUTHOR.        PJM.
000900* INSTALLATION.  HOME LEDGER SYSTEMS.
001000* DATE-WRITTEN.  06/12/1989.
001100* DATE-COMPILED. 06/12/1989.
001200* SECURITY.      UNCLASSIFIED.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 06/12/89 PJM  0034  ORIGINAL - MONTHLY ONLY.
001800* 12/11/91 PJM  0050  ADDED QUARTERLY AND YEARLY PERIOD TYPES.
001900* 01/08/99 PJM  Y2K8  PERIOD KEY CONFIRMED 4-DIGIT YEAR.
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. CSH050.
002300 AUTHOR.        PJM.
002400 INSTALLATION.  HOME LEDGER SYSTEMS.
002500 DATE-WRITTEN.  06/12/1989.
002600 DATE-COMPILED. 06/12/1989.
002700 SECURITY.      UNCLASSIFIED.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT RPM-PARM ASSIGN TO RPMCARD
003600         ORGANIZATION IS SEQUENTIAL.
003700     SELECT CTM-FILE ASSIGN TO CTMFILE
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-CTM-STATUS.
004000     SELECT CSH-RPT ASSIGN TO CSHRPT
004100         ORGANIZATION IS SEQUENTIAL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  RPM-PARM.
004600     COPY RPM-TIP04.
004700
004800 FD  CTM-FILE.
004900     COPY CTM-TIP03.
005000
005100 FD  CSH-RPT.
005200 01  CSH-LINE                     PIC X(132).
005300 01  CSH-LINE-CTL REDEFINES CSH-LINE.
005400     05  CSH-LINE-CC               PIC X(01).
005500     05  CSH-LINE-TEXT             PIC X(131).
005600
005700 WORKING-STORAGE SECTION.
005800 77  WS-CTM-STATUS                PIC X(02).
005900 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
006000     88  WS-CTM-EOF                   VALUE 'Y'.
006100 77  WS-GRP-CT                    PIC 9(5) COMP VALUE 0.
006200 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
006300 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
006400 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
006500 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006600     88  WS-FOUND                     VALUE 'Y'.
006700 77  WS-QTR-NUM                   PIC 9(1) COMP VALUE 0.
006800
006900 01  WS-DATE-BRK.
007000     05  WS-DATE-YYYY              PIC 9(04).
007100     05  WS-DATE-MM                PIC 9(02).
007200     05  WS-DATE-DD                PIC 9(02).
007300 01  WS-DATE-NUM REDEFINES WS-DATE-BRK PIC 9(08).
007400
007500 01  WS-PERIOD-KEY                 PIC X(07).
007600 01  WS-PK-MONTHLY.
007700     05  WS-PKM-YYYY               PIC 9(04).
007800     05  FILLER                    PIC X(01) VALUE '-'.
007900     05  WS-PKM-MM                 PIC 9(02).
008000 01  WS-PK-QUARTERLY.
008100     05  WS-PKQ-YYYY               PIC 9(04).
008200     05  FILLER                    PIC X(01) VALUE '-'.
008300     05  WS-PKQ-Q                  PIC X(01) VALUE 'Q'.
008400     05  WS-PKQ-N                  PIC 9(01).
008500
008600 01  WS-CSH-TABLE.
008700     05  WS-CSH-ENTRY OCCURS 600 TIMES
008800                      INDEXED BY CSH-TAB-IX.
008900         10  WS-CSH-PERIOD         PIC X(07).
009000         10  WS-CSH-NET            PIC S9(9)V99.
009100
009200 01  WS-SWAP-ENTRY.
009300     05  WS-SWAP-PERIOD            PIC X(07).
009400     05  WS-SWAP-NET               PIC S9(9)V99.
009500 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
009600                                PIC X(18).
009700
009800 01  WS-GRAND-TOTAL                PIC S9(9)V99 VALUE 0.
009900
010000 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
010100 01  WS-FMT-ABS                    PIC S9(9)V99.
010200 01  WS-FMT-EDIT.
010300     05  WS-FMT-LPAREN             PIC X(01).
010400     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
010500     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
010600     05  WS-FMT-RPAREN             PIC X(01).
010700
010800 01  CSH-TITLE-LINE.
010900     05  FILLER                    PIC X(44) VALUE SPACES.
011000     05  FILLER                    PIC X(44)
011100         VALUE 'HOME LEDGER - CASH FLOW'.
011200     05  FILLER                    PIC X(44) VALUE SPACES.
011300
011400 01  CSH-HEADING-LINE.
011500     05  FILLER                    PIC X(10) VALUE 'PERIOD'.
011600     05  FILLER                    PIC X(20) VALUE 'NET CASH'.
011700     05  FILLER                    PIC X(102) VALUE SPACES.
011800
011900 01  CSH-DETAIL-LINE.
012000     05  CSH-D-PERIOD              PIC X(07).
012100     05  FILLER                    PIC X(03) VALUE SPACES.
012200     05  CSH-D-NET                 PIC X(16).
012300     05  FILLER                    PIC X(106) VALUE SPACES.
012400
012500 01  CSH-TOTAL-LINE.
012600     05  FILLER                    PIC X(07) VALUE 'TOTAL'.
012700     05  FILLER                    PIC X(03) VALUE SPACES.
012800     05  CSH-T-NET                 PIC X(16).
012900     05  FILLER                    PIC X(106) VALUE SPACES.
013000
013100 PROCEDURE DIVISION.
013200 5000-MAIN-CONTROL.
013300     PERFORM 5050-READ-PARM-CARD.
013400     PERFORM 5100-OPEN-FILES.
013500     PERFORM 5200-BUILD-CASH THRU 5200-EXIT.
013600     PERFORM 5400-SORT-BY-PERIOD-ASC THRU 5400-EXIT.
013700     PERFORM 5500-PRINT-REPORT THRU 5500-EXIT.
013800     PERFORM 5900-CLOSE-FILES.
013900     STOP RUN.
014000
014100 5050-READ-PARM-CARD.
014200     OPEN INPUT RPM-PARM.
014300     READ RPM-PARM
014400         AT END MOVE 'M' TO RPM-PERIOD-TYPE.
014500     CLOSE RPM-PARM.
014600
014700 5100-OPEN-FILES.
014800     OPEN INPUT CTM-FILE.
014900     OPEN OUTPUT CSH-RPT.
015000
015100 5200-BUILD-CASH.
015200     PERFORM 5210-READ-CTM-RECORD THRU 5210-EXIT.
015300     PERFORM 5220-EDIT-ONE-RECORD THRU 5220-EXIT
015400         UNTIL WS-CTM-EOF.
015500     GO TO 5200-EXIT.
015600 5210-READ-CTM-RECORD.
015700     READ CTM-FILE
015800         AT END SET WS-CTM-EOF TO TRUE.
015900 5210-EXIT.
016000     EXIT.
016100 5220-EDIT-ONE-RECORD.
016200     IF CTM-TYPE-DETAIL
016300         PERFORM 5230-BUILD-PERIOD-KEY
016400         PERFORM 5300-ACCUM-ONE THRU 5300-EXIT
016500     END-IF.
016600     PERFORM 5210-READ-CTM-RECORD THRU 5210-EXIT.
016700 5220-EXIT.
016800     EXIT.
016900
017000 5230-BUILD-PERIOD-KEY.
017100     MOVE CTM-TXN-DATE TO WS-DATE-NUM.
017200     IF RPM-PERIOD-YEARLY
017300         MOVE SPACES TO WS-PERIOD-KEY
017400         MOVE WS-DATE-YYYY TO WS-PERIOD-KEY(1:4)
017500     ELSE
017600         IF RPM-PERIOD-QUARTERLY
017700             COMPUTE WS-QTR-NUM =
017800                 ((WS-DATE-MM - 1) / 3) + 1
017900             MOVE WS-DATE-YYYY TO WS-PKQ-YYYY
018000             MOVE WS-QTR-NUM   TO WS-PKQ-N
018100             MOVE WS-PK-QUARTERLY TO WS-PERIOD-KEY
018200         ELSE
018300             MOVE WS-DATE-YYYY TO WS-PKM-YYYY
018400             MOVE WS-DATE-MM   TO WS-PKM-MM
018500             MOVE WS-PK-MONTHLY TO WS-PERIOD-KEY
018600         END-IF
018700     END-IF.
018800
018900 5300-ACCUM-ONE.
019000     MOVE 'N' TO WS-FOUND-SW.
019100     PERFORM 5310-SEARCH-ONE
019200         VARYING CSH-TAB-IX FROM 1 BY 1
019300         UNTIL CSH-TAB-IX > WS-GRP-CT OR WS-FOUND.
019400     IF NOT WS-FOUND
019500         ADD 1 TO WS-GRP-CT
019600         SET CSH-TAB-IX TO WS-GRP-CT
019700         MOVE WS-PERIOD-KEY TO WS-CSH-PERIOD (CSH-TAB-IX)
019800         MOVE 0 TO WS-CSH-NET (CSH-TAB-IX)
019900     END-IF.
020000     ADD CTM-AMOUNT TO WS-CSH-NET (CSH-TAB-IX).
020100 5300-EXIT.
020200     EXIT.
020300 5310-SEARCH-ONE.
020400     IF WS-CSH-PERIOD (CSH-TAB-IX) = WS-PERIOD-KEY
020500         MOVE 'Y' TO WS-FOUND-SW.
020600
020700 5400-SORT-BY-PERIOD-ASC.
020800     IF WS-GRP-CT > 1
020900         PERFORM 5410-SORT-OUTER
021000             VARYING SORT-IX FROM 1 BY 1
021100             UNTIL SORT-IX >= WS-GRP-CT
021200     END-IF.
021300 5400-EXIT.
021400     EXIT.
021500 5410-SORT-OUTER.
021600     MOVE SORT-IX TO WS-BEST-IX.
021700     PERFORM 5420-FIND-SMALLEST
021800         VARYING SORT-IX2 FROM SORT-IX BY 1
021900         UNTIL SORT-IX2 > WS-GRP-CT.
022000     IF WS-BEST-IX NOT = SORT-IX
022100         PERFORM 5430-SWAP-ENTRIES.
022200 5420-FIND-SMALLEST.
022300     IF WS-CSH-PERIOD (SORT-IX2) < WS-CSH-PERIOD (WS-BEST-IX)
022400         MOVE SORT-IX2 TO WS-BEST-IX.
022500 5430-SWAP-ENTRIES.
022600     MOVE WS-CSH-ENTRY (SORT-IX)    TO WS-SWAP-ENTRY.
022700     MOVE WS-CSH-ENTRY (WS-BEST-IX) TO WS-CSH-ENTRY (SORT-IX).
022800     MOVE WS-SWAP-ENTRY             TO WS-CSH-ENTRY (WS-BEST-IX).
022900
023000 5500-PRINT-REPORT.
023100     WRITE CSH-LINE FROM CSH-TITLE-LINE.
023200     MOVE SPACES TO CSH-LINE.
023300     WRITE CSH-LINE.
023400     WRITE CSH-LINE FROM CSH-HEADING-LINE.
023500     MOVE 0 TO WS-GRAND-TOTAL.
023600     PERFORM 5510-PRINT-ONE
023700         VARYING CSH-TAB-IX FROM 1 BY 1
023800         UNTIL CSH-TAB-IX > WS-GRP-CT.
023900     MOVE WS-GRAND-TOTAL TO WS-FMT-AMT-IN.
024000     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
024100     MOVE WS-FMT-EDIT TO CSH-T-NET.
024200     WRITE CSH-LINE FROM CSH-TOTAL-LINE.
024300 5500-EXIT.
024400     EXIT.
024500 5510-PRINT-ONE.
024600     MOVE WS-CSH-PERIOD (CSH-TAB-IX) TO CSH-D-PERIOD.
024700     ADD WS-CSH-NET (CSH-TAB-IX) TO WS-GRAND-TOTAL.
024800     MOVE WS-CSH-NET (CSH-TAB-IX) TO WS-FMT-AMT-IN.
024900     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
025000     MOVE WS-FMT-EDIT TO CSH-D-NET.
025100     WRITE CSH-LINE FROM CSH-DETAIL-LINE.
025200
025300*-------------------------------------------------------------*
025400* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
025500*-------------------------------------------------------------*
025600 9100-FORMAT-MONEY.
025700     IF WS-FMT-AMT-IN < 0
025800         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
025900         MOVE '(' TO WS-FMT-LPAREN
026000         MOVE WS-FMT-ABS TO WS-FMT-VALUE
026100         MOVE ')' TO WS-FMT-RPAREN
026200     ELSE
026300         MOVE SPACE TO WS-FMT-LPAREN
026400         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
026500         MOVE SPACE TO WS-FMT-RPAREN
026600     END-IF.
026700 9100-EXIT.
026800     EXIT.
026900
027000 5900-CLOSE-FILES.
027100     CLOSE CTM-FILE.
027200     CLOSE CSH-RPT.
