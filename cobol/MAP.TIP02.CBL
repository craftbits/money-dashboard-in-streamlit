000100*****************************************************************
000200* MAP.TIP02 -- DESCRIPTION-TO-CATEGORY MAPPING MASTER LAYOUT
000300* ONE ENTRY PER KNOWN STATEMENT DESCRIPTION.  LOADED ENTIRELY
000400* INTO THE WORKING-STORAGE MAPPING TABLE BY INC010 AT START-UP
000500* AND SEARCHED FOR EVERY RAW TRANSACTION (SEE INC010 PARAGRAPH
000600* 1400-APPLY-MAPPING).
000700*
000800* AUTHOR.        B COMPTON.
000900* INSTALLATION.  HOME LEDGER SYSTEMS.
001000* DATE-WRITTEN.  04/02/1987.
001100* DATE-COMPILED. 04/02/1987.
001200* SECURITY.      UNCLASSIFIED.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 04/02/87 BDC  0002  ORIGINAL - DESCRIPTION/CATEGORY1 ONLY.
001800* 10/01/87 BDC  0016  ADDED CATEGORY2, CATEGORY3.
001900* 05/30/89 RTW  0029  ADDED TAGS FOR SUBSCRIPTION MARKING.
002000* 12/11/91 PJM  0048  ADDED PAYER/PAYEE.
002100* 01/08/99 PJM  Y2K2  NO DATE FIELDS ON THIS LAYOUT - N/A Y2K.
002200* 08/17/03 SLK  0071  ACCOUNT-TYPE WIDENED TO TEN, WAS EIGHT.
002300*-----------------------------------------------------------------
002400 01  MAP-RECORD.
002500     05  MAP-DESC                  PIC X(40).
002600     05  MAP-ACCOUNT-TYPE          PIC X(10).
002700     05  MAP-CATEGORY1             PIC X(20).
002800     05  MAP-CATEGORY2             PIC X(20).
002900     05  MAP-CATEGORY3             PIC X(20).
003000     05  MAP-TAGS                  PIC X(30).
003100     05  MAP-PAYER                 PIC X(20).
003200     05  MAP-PAYEE                 PIC X(20).
003300     05  FILLER                    PIC X(05).
