000100*****************************************************************
000200* INC010-INGEST-CONSOLID
000300* READS THE CONCATENATED RAW STATEMENT FEED (ONE LOGICAL GROUP
000400* PER ACCOUNT/PERIOD, DELIMITED H/D.../T PER RTX.TIP01), LOADS
000500* THE DESCRIPTION MAPPING MASTER INTO A TABLE, ATTACHES
000600* CATEGORY/TAG/PAYER/PAYEE TO EACH TRANSACTION, FLAGS DUPLICATE
000700* TRANSACTIONS, SORTS DATE-DESCENDING AND WRITES THE COMBINED
000800* TRANSACTION MASTER (CTM.TIP03).  PRINTS THE PROCESSING
000900* CONTROL REPORT AT THE END OF THE RUN.
001000*
001100* AUTHOR.        B COMPTON.
001200* INSTALLATION.  HOME LEDGER SYSTEMS.
001300* DATE-WRITTEN.  03/11/1987.
001400* DATE-COMPILED. 03/11/1987.
001500* SECURITY.      UNCLASSIFIED.
001600*
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 03/11/87 BDC  0001  ORIGINAL - SINGLE ACCOUNT, NO MAPPING.
002100* 09/14/87 BDC  0015  MULTI-ACCOUNT FEED, MAPPING TABLE ADDED.
002200* 02/02/88 RTW  0023  SUBSTRING MATCH ADDED BEHIND EXACT MATCH.
002300* 07/19/89 RTW  0032  DUPLICATE FLAGGING ADDED (KEEP, DON'T
002400*                     DROP - MGR WANTS TO SEE THEM MARKED).
002500* 11/30/90 BDC  0042  SORT DATE-DESCENDING BEFORE WRITE, WAS
002600*                     UNSORTED INPUT ORDER.
002700* 01/08/99 PJM  Y2K1  CONFIRMED ALL DATE FIELDS CARRY 4-DIGIT
002800*                     YEAR, NO WINDOWING REQUIRED.
002900* 04/22/02 SLK  0068  PROCESSING CONTROL REPORT ADDED PER
003000*                     AUDIT REQUEST - MAPPED PCT, DUP COUNT.
003100* 11/11/08 SLK  0090  TXN TABLE WIDENED 2000 TO 5000 ROWS -
003200*                     CREDIT CARD FEED WAS TRUNCATING.
003300*-----------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. INC010.
003600 AUTHOR.        B COMPTON.
003700 INSTALLATION.  HOME LEDGER SYSTEMS.
003800 DATE-WRITTEN.  03/11/1987.
003900 DATE-COMPILED. 03/11/1987.
004000 SECURITY.      UNCLASSIFIED.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RTX-FILE ASSIGN TO RTXFILE
004900   ORGANIZATION IS SEQUENTIAL
005000   FILE STATUS IS WS-RTX-STATUS.
005100     SELECT MAP-FILE ASSIGN TO MAPFILE
005200   ORGANIZATION IS SEQUENTIAL
005300   FILE STATUS IS WS-MAP-STATUS.
005400     SELECT CTM-FILE ASSIGN TO CTMFILE
005500   ORGANIZATION IS SEQUENTIAL
005600   FILE STATUS IS WS-CTM-STATUS.
005700     SELECT PCR-RPT ASSIGN TO PCRRPT
005800   ORGANIZATION IS SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  RTX-FILE.
006300     COPY RTX-TIP01.
006400
006500 FD  MAP-FILE.
006600     COPY MAP-TIP02.
006700
006800 FD  CTM-FILE.
006900     COPY CTM-TIP03.
007000
007100 FD  PCR-RPT.
007200 01  PCR-LINE                     PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007500 77  WS-RTX-STATUS                PIC X(02).
007600 77  WS-MAP-STATUS                PIC X(02).
007700 77  WS-CTM-STATUS                PIC X(02).
007800
007900 77  WS-RTX-EOF-SW                PIC X(01) VALUE 'N'.
008000     88  WS-RTX-EOF                   VALUE 'Y'.
008100 77  WS-MAP-EOF-SW                 PIC X(01) VALUE 'N'.
008200     88  WS-MAP-EOF                    VALUE 'Y'.
008300
008400 77  WS-MAP-CT                    PIC 9(5) COMP VALUE 0.
008500 77  WS-TXN-CT                    PIC 9(5) COMP VALUE 0.
008600 77  WS-MAPPED-CT                 PIC 9(5) COMP VALUE 0.
008700 77  WS-DUP-CT                    PIC 9(5) COMP VALUE 0.
008800 77  MAP-IX                       PIC 9(5) COMP VALUE 0.
008900 77  TXN-IX                       PIC 9(5) COMP VALUE 0.
009000 77  TXN-IX2                      PIC 9(5) COMP VALUE 0.
009100 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
009200 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
009300 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
009400 77  WS-KEY-LEN                   PIC 9(2) COMP VALUE 0.
009500 77  WS-DESC-LEN                  PIC 9(2) COMP VALUE 0.
009600 77  WS-SCAN-POS                  PIC 9(2) COMP VALUE 0.
009700 77  WS-SCAN-LIMIT                PIC 9(2) COMP VALUE 0.
009800 77  WS-GRP-RECS                  PIC 9(7) COMP VALUE 0.
009900 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
010000     88  WS-FOUND                     VALUE 'Y'.
010100 77  WS-MATCH-TYPE                PIC X(01) VALUE ' '.
010200     88  WS-MATCH-EXACT               VALUE 'E'.
010300     88  WS-MATCH-SUBSTR              VALUE 'S'.
010400     88  WS-MATCH-NONE                VALUE 'N'.
010500
010600 01  WS-CURRENT-ID.
010700     05  WS-ID-BANK-CODE           PIC X(08).
010800     05  WS-ID-ACCT-TYPE           PIC X(04).
010900     05  WS-ID-LAST4               PIC X(04).
011000     05  WS-ID-PERIOD-START        PIC 9(08).
011100     05  WS-ID-PERIOD-END          PIC 9(08).
011200     05  FILLER                    PIC X(10).
011300
011400 01  WS-DATE-BRK.
011500     05  WS-DATE-YYYY              PIC 9(04).
011600     05  WS-DATE-MM                PIC 9(02).
011700     05  WS-DATE-DD                PIC 9(02).
011800 01  WS-DATE-NUM REDEFINES WS-DATE-BRK.
011900     05  FILLER                    PIC 9(08).
012000 77  WS-QTR-NUM                    PIC 9(01) COMP VALUE 0.
012100
012200 01  WS-MAP-TABLE.
012300     05  WS-MAP-ENTRY OCCURS 500 TIMES
012400                INDEXED BY MAP-TAB-IX.
012500   10  WS-MAP-DESC           PIC X(40).
012600   10  WS-MAP-UDESC          PIC X(40).
012700   10  WS-MAP-ACCT-TYPE      PIC X(10).
012800   10  WS-MAP-CAT1           PIC X(20).
012900   10  WS-MAP-CAT2           PIC X(20).
013000   10  WS-MAP-CAT3           PIC X(20).
013100   10  WS-MAP-TAGS           PIC X(30).
013200   10  WS-MAP-PAYER          PIC X(20).
013300   10  WS-MAP-PAYEE          PIC X(20).
013400
013500 01  WS-TXN-TABLE.
013600     05  WS-TXN-ENTRY OCCURS 5000 TIMES
013700                INDEXED BY TXN-TAB-IX.
013800   10  WS-TXN-DATE           PIC 9(08).
013900   10  WS-TXN-DESC           PIC X(40).
014000   10  WS-TXN-UDESC          PIC X(40).
014100   10  WS-TXN-AMOUNT         PIC S9(9)V99.
014200   10  WS-TXN-RUN-BAL        PIC S9(9)V99.
014300   10  WS-TXN-BANK           PIC X(08).
014400   10  WS-TXN-TYPE-CD        PIC X(04).
014500   10  WS-TXN-LAST4          PIC X(04).
014600   10  WS-TXN-ACCT           PIC X(17).
014700   10  WS-TXN-YEAR           PIC X(04).
014800   10  WS-TXN-MONTH          PIC X(07).
014900   10  WS-TXN-QTR            PIC X(07).
015000   10  WS-TXN-MAP-TYPE       PIC X(10).
015100   10  WS-TXN-CAT1           PIC X(20).
015200   10  WS-TXN-CAT2           PIC X(20).
015300   10  WS-TXN-CAT3           PIC X(20).
015400   10  WS-TXN-TAGS           PIC X(30).
015500   10  WS-TXN-PAYER          PIC X(20).
015600   10  WS-TXN-PAYEE          PIC X(20).
015700   10  WS-TXN-MAPPED-DESC    PIC X(40).
015800   10  WS-TXN-IO-TYPE        PIC X(08).
015900   10  WS-TXN-DUP-FLAG       PIC X(01).
016000
016100 01  WS-SWAP-ENTRY.
016200     05  WS-SWAP-DATE              PIC 9(08).
016300     05  WS-SWAP-DESC              PIC X(40).
016400     05  WS-SWAP-UDESC             PIC X(40).
016500     05  WS-SWAP-AMOUNT            PIC S9(9)V99.
016600     05  WS-SWAP-RUN-BAL           PIC S9(9)V99.
016700     05  WS-SWAP-BANK              PIC X(08).
016800     05  WS-SWAP-TYPE-CD           PIC X(04).
016900     05  WS-SWAP-LAST4             PIC X(04).
017000     05  WS-SWAP-ACCT              PIC X(17).
017100     05  WS-SWAP-YEAR              PIC X(04).
017200     05  WS-SWAP-MONTH             PIC X(07).
017300     05  WS-SWAP-QTR               PIC X(07).
017400     05  WS-SWAP-MAP-TYPE          PIC X(10).
017500     05  WS-SWAP-CAT1              PIC X(20).
017600     05  WS-SWAP-CAT2              PIC X(20).
017700     05  WS-SWAP-CAT3              PIC X(20).
017800     05  WS-SWAP-TAGS              PIC X(30).
017900     05  WS-SWAP-PAYER             PIC X(20).
018000     05  WS-SWAP-PAYEE             PIC X(20).
018100     05  WS-SWAP-MAPPED-DESC       PIC X(40).
018200     05  WS-SWAP-IO-TYPE           PIC X(08).
018300     05  WS-SWAP-DUP-FLAG          PIC X(01).
018400 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
018500                          PIC X(350).
018600
018700 01  WS-MAPPED-PCT                 PIC 999V9.
018800 01  WS-PCT-WORK                   PIC S9(7)V9(4).
018900
019000 01  WS-ACCEPT-DATE.
019100     05  WS-AD-YY                  PIC 9(02).
019200     05  WS-AD-MM                  PIC 9(02).
019300     05  WS-AD-DD                  PIC 9(02).
019400 01  WS-RUN-DATE-8.
019500     05  WS-RD-CC                  PIC X(02) VALUE '19'.
019600     05  WS-RD-YY                  PIC 9(02).
019700     05  WS-RD-MM                  PIC 9(02).
019800     05  WS-RD-DD                  PIC 9(02).
019900 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-8 PIC 9(08).
020000
020100 01  PCR-TITLE-LINE.
020200     05  FILLER                    PIC X(40) VALUE SPACES.
020300     05  FILLER                    PIC X(40)
020400   VALUE 'HOME LEDGER - PROCESSING CONTROL REPORT'.
020500     05  FILLER                    PIC X(52) VALUE SPACES.
020600
020700 01  PCR-DETAIL-LINE.
020800     05  PCR-LABEL                 PIC X(30).
020900     05  PCR-VALUE                 PIC Z(6)9.99-.
021000     05  FILLER                    PIC X(92) VALUE SPACES.
021100
021200 PROCEDURE DIVISION.
021300 0000-MAIN-CONTROL.
021400     PERFORM 1100-OPEN-FILES.
021500     PERFORM 1150-LOAD-MAPPING-TABLE THRU 1150-EXIT.
021600     PERFORM 1200-PROCESS-RTX-FEED THRU 1200-EXIT.
021700     PERFORM 1700-SORT-BY-DATE-DESC THRU 1700-EXIT.
021800     PERFORM 1750-WRITE-MASTER THRU 1750-EXIT.
021900     PERFORM 1800-PRINT-CONTROL-REPORT THRU 1800-EXIT.
022000     PERFORM 1900-CLOSE-FILES.
022100     STOP RUN.
022200
022300 1100-OPEN-FILES.
022400     OPEN INPUT RTX-FILE.
022500     OPEN INPUT MAP-FILE.
022600     OPEN OUTPUT CTM-FILE.
022700     OPEN OUTPUT PCR-RPT.
022800     ACCEPT WS-ACCEPT-DATE FROM DATE.
022900     MOVE WS-AD-YY TO WS-RD-YY.
023000     MOVE WS-AD-MM TO WS-RD-MM.
023100     MOVE WS-AD-DD TO WS-RD-DD.
023200
023300*-------------------------------------------------------------*
023400* LOAD THE ENTIRE MAPPING MASTER INTO WS-MAP-TABLE, UPPER-   *
023500* CASED, SO EVERY TRANSACTION CAN BE SEARCHED IN MEMORY.     *
023600*-------------------------------------------------------------*
023700 1150-LOAD-MAPPING-TABLE.
023800     PERFORM 1160-READ-MAP-RECORD THRU 1160-EXIT.
023900     PERFORM 1170-ADD-MAP-ENTRY THRU 1170-EXIT
024000   UNTIL WS-MAP-EOF.
024100     GO TO 1150-EXIT.
024200 1160-READ-MAP-RECORD.
024300     READ MAP-FILE
024400   AT END SET WS-MAP-EOF TO TRUE.
024500 1160-EXIT.
024600     EXIT.
024700 1170-ADD-MAP-ENTRY.
024800     ADD 1 TO WS-MAP-CT.
024900     SET MAP-TAB-IX TO WS-MAP-CT.
025000     MOVE MAP-DESC         TO WS-MAP-DESC (MAP-TAB-IX).
025100     MOVE MAP-DESC         TO WS-MAP-UDESC (MAP-TAB-IX).
025200     INSPECT WS-MAP-UDESC (MAP-TAB-IX) CONVERTING
025300   "abcdefghijklmnopqrstuvwxyz"
025400      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025500     MOVE MAP-ACCOUNT-TYPE TO WS-MAP-ACCT-TYPE (MAP-TAB-IX).
025600     MOVE MAP-CATEGORY1    TO WS-MAP-CAT1 (MAP-TAB-IX).
025700     MOVE MAP-CATEGORY2    TO WS-MAP-CAT2 (MAP-TAB-IX).
025800     MOVE MAP-CATEGORY3    TO WS-MAP-CAT3 (MAP-TAB-IX).
025900     MOVE MAP-TAGS         TO WS-MAP-TAGS (MAP-TAB-IX).
026000     MOVE MAP-PAYER        TO WS-MAP-PAYER (MAP-TAB-IX).
026100     MOVE MAP-PAYEE        TO WS-MAP-PAYEE (MAP-TAB-IX).
026200     PERFORM 1160-READ-MAP-RECORD THRU 1160-EXIT.
026300 1170-EXIT.
026400     EXIT.
026500 1150-EXIT.
026600     EXIT.
026700
026800*-------------------------------------------------------------*
026900* MAIN READ LOOP OVER THE CONCATENATED RAW FEED.  EACH GROUP  *
027000* IS H (IDENTITY) THEN ANY NUMBER OF D (DETAIL), THEN T       *
027100* (COUNT).  LOOPING CONTINUES TO THE NEXT GROUP UNTIL THE     *
027200* FEED IS EXHAUSTED.                                          *
027300*-------------------------------------------------------------*
027400 1200-PROCESS-RTX-FEED.
027500     PERFORM 1210-READ-RTX-RECORD THRU 1210-EXIT.
027600     PERFORM 1220-PROCESS-ONE-GROUP THRU 1220-EXIT
027700   UNTIL WS-RTX-EOF.
027800     GO TO 1200-EXIT.
027900 1210-READ-RTX-RECORD.
028000     READ RTX-FILE
028100   AT END SET WS-RTX-EOF TO TRUE.
028200 1210-EXIT.
028300     EXIT.
028400 1220-PROCESS-ONE-GROUP.
028500     IF NOT RTX-TYPE-HEADER
028600   PERFORM 1210-READ-RTX-RECORD THRU 1210-EXIT
028700   GO TO 1220-EXIT.
028800     MOVE RTX-BANK-CODE    TO WS-ID-BANK-CODE.
028900     MOVE RTX-ACCT-TYPE    TO WS-ID-ACCT-TYPE.
029000     MOVE RTX-ACCT-LAST4   TO WS-ID-LAST4.
029100     MOVE RTX-PERIOD-START TO WS-ID-PERIOD-START.
029200     MOVE RTX-PERIOD-END   TO WS-ID-PERIOD-END.
029300     INSPECT WS-ID-BANK-CODE CONVERTING
029400   "abcdefghijklmnopqrstuvwxyz"
029500      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029600     INSPECT WS-ID-ACCT-TYPE CONVERTING
029700   "abcdefghijklmnopqrstuvwxyz"
029800      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029900     PERFORM 1225-VALIDATE-IDENTITY THRU 1225-EXIT.
030000     MOVE 0 TO WS-GRP-RECS.
030100     PERFORM 1210-READ-RTX-RECORD THRU 1210-EXIT.
030200     PERFORM 1300-EDIT-DETAIL-RECORD THRU 1300-EXIT
030300   UNTIL WS-RTX-EOF OR RTX-TYPE-HEADER
030400         OR RTX-TYPE-TRAILER.
030500     IF RTX-TYPE-TRAILER
030600   PERFORM 1210-READ-RTX-RECORD THRU 1210-EXIT.
030700 1220-EXIT.
030800     EXIT.
030900
031000*-------------------------------------------------------------*
031100* 06/30/99 RTW  Y2K14 HEADER RECORD IDENTITY FIELDS ARE NOT    *
031200*               VALIDATED BY THE UPSTREAM FEED.  A BLANK OR   *
031300*               NON-CONFORMING BANK-CODE/ACCT-TYPE/LAST4      *
031400*               DEFAULTS HERE TO UNKNOWN/UNKN/0000 SO A BAD   *
031500*               HEADER DOES NOT CARRY GARBAGE INTO THE        *
031600*               COMBINED MASTER'S BANK-ACCOUNT KEY.  ACCT-TYPE*
031700*               DEFAULT IS TRUNCATED TO FOUR BYTES TO FIT THE *
031800*               R2 FIELD WIDTH.                               *
031900*-------------------------------------------------------------*
032000 1225-VALIDATE-IDENTITY.
032100     IF WS-ID-BANK-CODE = SPACES
032200   MOVE 'UNKNOWN ' TO WS-ID-BANK-CODE
032300     END-IF.
032400     IF WS-ID-ACCT-TYPE = SPACES
032500   OR (WS-ID-ACCT-TYPE NOT = 'CHK ' AND
032600       WS-ID-ACCT-TYPE NOT = 'CC  ')
032700   MOVE 'UNKN' TO WS-ID-ACCT-TYPE
032800     END-IF.
032900     IF WS-ID-LAST4 = SPACES OR WS-ID-LAST4 NOT NUMERIC
033000   MOVE '0000' TO WS-ID-LAST4
033100     END-IF.
033200 1225-EXIT.
033300     EXIT.
033400
033500*-------------------------------------------------------------*
033600* EDIT ONE DETAIL LINE - BLANK-LINE CHECK, BUILD BANK-ACCOUNT,*
033700* DERIVE PERIOD COLUMNS, APPLY MAPPING, CHECK DUPLICATE, SET  *
033800* TXN-TYPE, ADD TO IN-MEMORY TABLE.                           *
033900*-------------------------------------------------------------*
034000 1300-EDIT-DETAIL-RECORD.
034100     IF RTX-DESCRIPTION = SPACES AND RTX-TXN-DATE = 0
034200   PERFORM 1210-READ-RTX-RECORD THRU 1210-EXIT
034300   GO TO 1300-EXIT.
034400     ADD 1 TO WS-TXN-CT.
034500     ADD 1 TO WS-GRP-RECS.
034600     SET TXN-TAB-IX TO WS-TXN-CT.
034700     MOVE RTX-TXN-DATE     TO WS-TXN-DATE (TXN-TAB-IX).
034800     MOVE RTX-DESCRIPTION  TO WS-TXN-DESC (TXN-TAB-IX).
034900     MOVE RTX-DESCRIPTION  TO WS-TXN-UDESC (TXN-TAB-IX).
035000     INSPECT WS-TXN-UDESC (TXN-TAB-IX) CONVERTING
035100   "abcdefghijklmnopqrstuvwxyz"
035200      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035300     MOVE RTX-AMOUNT       TO WS-TXN-AMOUNT (TXN-TAB-IX).
035400     MOVE RTX-RUNNING-BAL  TO WS-TXN-RUN-BAL (TXN-TAB-IX).
035500     MOVE WS-ID-BANK-CODE  TO WS-TXN-BANK (TXN-TAB-IX).
035600     MOVE WS-ID-ACCT-TYPE  TO WS-TXN-TYPE-CD (TXN-TAB-IX).
035700     MOVE WS-ID-LAST4      TO WS-TXN-LAST4 (TXN-TAB-IX).
035800     STRING WS-ID-BANK-CODE  DELIMITED BY SPACE
035900      ' '             DELIMITED BY SIZE
036000      WS-ID-ACCT-TYPE DELIMITED BY SPACE
036100      ' '             DELIMITED BY SIZE
036200      WS-ID-LAST4     DELIMITED BY SPACE
036300   INTO WS-TXN-ACCT (TXN-TAB-IX).
036400     MOVE RTX-TXN-DATE     TO WS-DATE-NUM.
036500     MOVE WS-DATE-YYYY     TO WS-TXN-YEAR (TXN-TAB-IX).
036600     STRING WS-DATE-MM DELIMITED BY SIZE
036700      '-'        DELIMITED BY SIZE
036800      WS-DATE-YYYY DELIMITED BY SIZE
036900   INTO WS-TXN-MONTH (TXN-TAB-IX).
037000     COMPUTE WS-QTR-NUM = ((WS-DATE-MM - 1) / 3) + 1.
037100     STRING 'Q'          DELIMITED BY SIZE
037200      WS-QTR-NUM   DELIMITED BY SIZE
037300      '-'          DELIMITED BY SIZE
037400      WS-DATE-YYYY DELIMITED BY SIZE
037500   INTO WS-TXN-QTR (TXN-TAB-IX).
037600     PERFORM 1400-APPLY-MAPPING THRU 1400-EXIT.
037700     PERFORM 1500-CHECK-DUPLICATE THRU 1500-EXIT.
037800     IF WS-TXN-AMOUNT (TXN-TAB-IX) NOT < 0
037900   MOVE 'INCOMING' TO WS-TXN-IO-TYPE (TXN-TAB-IX)
038000     ELSE
038100   MOVE 'OUTGOING' TO WS-TXN-IO-TYPE (TXN-TAB-IX)
038200     END-IF.
038300     PERFORM 1210-READ-RTX-RECORD THRU 1210-EXIT.
038400 1300-EXIT.
038500     EXIT.
038600
038700*-------------------------------------------------------------*
038800* MAPPING ENGINE - EXACT MATCH, THEN CASE-INSENSITIVE         *
038900* SUBSTRING EITHER DIRECTION (FIRST MASTER ENTRY WINS), ELSE  *
039000* UNMAPPED (ALL MAPPING FIELDS LEFT BLANK).                   *
039100*-------------------------------------------------------------*
039200 1400-APPLY-MAPPING.
039300     MOVE 'N' TO WS-FOUND-SW.
039400     SET WS-MATCH-NONE TO TRUE.
039500     PERFORM 1410-TRY-EXACT THRU 1410-EXIT.
039600     IF NOT WS-FOUND
039700   PERFORM 1420-TRY-SUBSTRING THRU 1420-EXIT.
039800     IF WS-FOUND
039900   ADD 1 TO WS-MAPPED-CT
040000   MOVE WS-MAP-ACCT-TYPE (WS-BEST-IX)
040100                      TO WS-TXN-MAP-TYPE (TXN-TAB-IX)
040200   MOVE WS-MAP-CAT1 (WS-BEST-IX)
040300                      TO WS-TXN-CAT1 (TXN-TAB-IX)
040400   MOVE WS-MAP-CAT2 (WS-BEST-IX)
040500                      TO WS-TXN-CAT2 (TXN-TAB-IX)
040600   MOVE WS-MAP-CAT3 (WS-BEST-IX)
040700                      TO WS-TXN-CAT3 (TXN-TAB-IX)
040800   MOVE WS-MAP-TAGS (WS-BEST-IX)
040900                      TO WS-TXN-TAGS (TXN-TAB-IX)
041000   MOVE WS-MAP-PAYER (WS-BEST-IX)
041100                      TO WS-TXN-PAYER (TXN-TAB-IX)
041200   MOVE WS-MAP-PAYEE (WS-BEST-IX)
041300                      TO WS-TXN-PAYEE (TXN-TAB-IX)
041400   MOVE WS-MAP-DESC (WS-BEST-IX)
041500                      TO WS-TXN-MAPPED-DESC (TXN-TAB-IX)
041600     ELSE
041700   MOVE SPACES TO WS-TXN-MAP-TYPE (TXN-TAB-IX)
041800   MOVE SPACES TO WS-TXN-CAT1 (TXN-TAB-IX)
041900   MOVE SPACES TO WS-TXN-CAT2 (TXN-TAB-IX)
042000   MOVE SPACES TO WS-TXN-CAT3 (TXN-TAB-IX)
042100   MOVE SPACES TO WS-TXN-TAGS (TXN-TAB-IX)
042200   MOVE SPACES TO WS-TXN-PAYER (TXN-TAB-IX)
042300   MOVE SPACES TO WS-TXN-PAYEE (TXN-TAB-IX)
042400   MOVE SPACES TO WS-TXN-MAPPED-DESC (TXN-TAB-IX)
042500     END-IF.
042600 1400-EXIT.
042700     EXIT.
042800
042900 1410-TRY-EXACT.
043000     PERFORM 1411-EXACT-ONE
043100   VARYING MAP-TAB-IX FROM 1 BY 1
043200   UNTIL MAP-TAB-IX > WS-MAP-CT OR WS-FOUND.
043300 1410-EXIT.
043400     EXIT.
043500 1411-EXACT-ONE.
043600     IF WS-TXN-UDESC (TXN-TAB-IX) = WS-MAP-UDESC (MAP-TAB-IX)
043700   MOVE 'Y' TO WS-FOUND-SW
043800   MOVE MAP-TAB-IX TO WS-BEST-IX.
043900
044000 1420-TRY-SUBSTRING.
044100     PERFORM 1421-SUBSTR-ONE
044200   VARYING MAP-TAB-IX FROM 1 BY 1
044300   UNTIL MAP-TAB-IX > WS-MAP-CT OR WS-FOUND.
044400 1420-EXIT.
044500     EXIT.
044600 1421-SUBSTR-ONE.
044700     PERFORM 1430-DESC-LENGTH THRU 1430-EXIT.
044800     PERFORM 1440-KEY-LENGTH THRU 1440-EXIT.
044900     IF WS-KEY-LEN > 0
045000   IF WS-KEY-LEN <= WS-DESC-LEN
045100       COMPUTE WS-SCAN-LIMIT =
045200           WS-DESC-LEN - WS-KEY-LEN + 1
045300       PERFORM 1422-SCAN-DESC
045400           VARYING WS-SCAN-POS FROM 1 BY 1
045500           UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-FOUND
045600   END-IF
045700   IF NOT WS-FOUND AND WS-DESC-LEN <= WS-KEY-LEN
045800       COMPUTE WS-SCAN-LIMIT =
045900           WS-KEY-LEN - WS-DESC-LEN + 1
046000       PERFORM 1423-SCAN-KEY
046100           VARYING WS-SCAN-POS FROM 1 BY 1
046200           UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-FOUND
046300   END-IF
046400     END-IF.
046500
046600 1422-SCAN-DESC.
046700     IF WS-TXN-UDESC (TXN-TAB-IX) (WS-SCAN-POS:WS-KEY-LEN) =
046800  WS-MAP-UDESC (MAP-TAB-IX) (1:WS-KEY-LEN)
046900   MOVE 'Y' TO WS-FOUND-SW
047000   MOVE MAP-TAB-IX TO WS-BEST-IX.
047100
047200 1423-SCAN-KEY.
047300     IF WS-MAP-UDESC (MAP-TAB-IX) (WS-SCAN-POS:WS-DESC-LEN) =
047400  WS-TXN-UDESC (TXN-TAB-IX) (1:WS-DESC-LEN)
047500   MOVE 'Y' TO WS-FOUND-SW
047600   MOVE MAP-TAB-IX TO WS-BEST-IX.
047700
047800 1430-DESC-LENGTH.
047900     MOVE 40 TO WS-DESC-LEN.
048000     PERFORM 1431-TRIM-DESC
048100   VARYING WS-DESC-LEN FROM 40 BY -1
048200   UNTIL WS-DESC-LEN = 0 OR
048300     WS-TXN-UDESC (TXN-TAB-IX) (WS-DESC-LEN:1) NOT = SPACE.
048400 1430-EXIT.
048500     EXIT.
048600 1431-TRIM-DESC.
048700     CONTINUE.
048800
048900 1440-KEY-LENGTH.
049000     MOVE 40 TO WS-KEY-LEN.
049100     PERFORM 1441-TRIM-KEY
049200   VARYING WS-KEY-LEN FROM 40 BY -1
049300   UNTIL WS-KEY-LEN = 0 OR
049400     WS-MAP-UDESC (MAP-TAB-IX) (WS-KEY-LEN:1) NOT = SPACE.
049500 1440-EXIT.
049600     EXIT.
049700 1441-TRIM-KEY.
049800     CONTINUE.
049900
050000*-------------------------------------------------------------*
050100* DUPLICATE CHECK - COMPOSITE KEY IS DATE + AMOUNT +          *
050200* DESCRIPTION + BANK + LAST4.  FIRST OCCURRENCE IS 'N',       *
050300* LATER ONES ARE 'Y'.  CHECKED AGAINST EVERY PRIOR ROW        *
050400* ALREADY IN THE TABLE.                                       *
050500*-------------------------------------------------------------*
050600 1500-CHECK-DUPLICATE.
050700     MOVE 'N' TO WS-TXN-DUP-FLAG (TXN-TAB-IX).
050800     IF WS-TXN-CT > 1
050900   PERFORM 1510-COMPARE-ONE
051000       VARYING TXN-IX2 FROM 1 BY 1
051100       UNTIL TXN-IX2 >= WS-TXN-CT
051200          OR WS-TXN-DUP-FLAG (TXN-TAB-IX) = 'Y'
051300     END-IF.
051400     IF WS-TXN-DUP-FLAG (TXN-TAB-IX) = 'Y'
051500   ADD 1 TO WS-DUP-CT.
051600 1500-EXIT.
051700     EXIT.
051800 1510-COMPARE-ONE.
051900     IF WS-TXN-DATE (TXN-IX2) = WS-TXN-DATE (TXN-TAB-IX)
052000  AND WS-TXN-AMOUNT (TXN-IX2) = WS-TXN-AMOUNT (TXN-TAB-IX)
052100  AND WS-TXN-DESC (TXN-IX2)   = WS-TXN-DESC (TXN-TAB-IX)
052200  AND WS-TXN-BANK (TXN-IX2)   = WS-TXN-BANK (TXN-TAB-IX)
052300  AND WS-TXN-LAST4 (TXN-IX2)  = WS-TXN-LAST4 (TXN-TAB-IX)
052400   MOVE 'Y' TO WS-TXN-DUP-FLAG (TXN-TAB-IX).
052500
052600*-------------------------------------------------------------*
052700* SELECTION SORT, DATE DESCENDING, OVER THE WHOLE TABLE.      *
052800*-------------------------------------------------------------*
052900 1700-SORT-BY-DATE-DESC.
053000     IF WS-TXN-CT > 1
053100   PERFORM 1710-SORT-OUTER
053200       VARYING SORT-IX FROM 1 BY 1
053300       UNTIL SORT-IX >= WS-TXN-CT
053400     END-IF.
053500 1700-EXIT.
053600     EXIT.
053700 1710-SORT-OUTER.
053800     MOVE SORT-IX TO WS-BEST-IX.
053900     PERFORM 1720-FIND-LARGEST
054000   VARYING SORT-IX2 FROM SORT-IX BY 1
054100   UNTIL SORT-IX2 > WS-TXN-CT.
054200     IF WS-BEST-IX NOT = SORT-IX
054300   PERFORM 1730-SWAP-ENTRIES.
054400 1720-FIND-LARGEST.
054500     IF WS-TXN-DATE (SORT-IX2) > WS-TXN-DATE (WS-BEST-IX)
054600   MOVE SORT-IX2 TO WS-BEST-IX.
054700 1730-SWAP-ENTRIES.
054800     SET TXN-TAB-IX TO SORT-IX.
054900     MOVE WS-TXN-ENTRY (SORT-IX)     TO WS-SWAP-ENTRY.
055000     MOVE WS-TXN-ENTRY (WS-BEST-IX)  TO WS-TXN-ENTRY (SORT-IX).
055100     MOVE WS-SWAP-ENTRY              TO WS-TXN-ENTRY (WS-BEST-IX).
055200
055300*-------------------------------------------------------------*
055400* WRITE HEADER, ALL DETAIL ROWS, THEN TRAILER TO THE MASTER.  *
055500*-------------------------------------------------------------*
055600 1750-WRITE-MASTER.
055700     MOVE 'H' TO CTM-RECORD-TYPE-CD.
055800     MOVE WS-RUN-DATE-NUM TO CTM-RUN-DATE.
055900     MOVE 0 TO CTM-RUN-TIME.
056000     WRITE CTM-RECORD.
056100     PERFORM 1760-WRITE-ONE-DETAIL
056200   VARYING TXN-TAB-IX FROM 1 BY 1
056300   UNTIL TXN-TAB-IX > WS-TXN-CT.
056400     MOVE 'T' TO CTM-RECORD-TYPE-CD.
056500     MOVE WS-TXN-CT    TO CTM-RECORD-COUNT.
056600     MOVE WS-MAPPED-CT TO CTM-MAPPED-COUNT.
056700     MOVE WS-DUP-CT    TO CTM-DUPLICATE-COUNT.
056800     WRITE CTM-RECORD.
056900 1750-EXIT.
057000     EXIT.
057100 1760-WRITE-ONE-DETAIL.
057200     MOVE 'D' TO CTM-RECORD-TYPE-CD.
057300     MOVE WS-TXN-DATE (TXN-TAB-IX)    TO CTM-TXN-DATE.
057400     MOVE WS-TXN-DESC (TXN-TAB-IX)    TO CTM-DESCRIPTION.
057500     MOVE WS-TXN-AMOUNT (TXN-TAB-IX)  TO CTM-AMOUNT.
057600     MOVE WS-TXN-RUN-BAL (TXN-TAB-IX) TO CTM-RUNNING-BAL.
057700     MOVE WS-TXN-BANK (TXN-TAB-IX)    TO CTM-BANK-CODE.
057800     MOVE WS-TXN-TYPE-CD (TXN-TAB-IX) TO CTM-ACCT-TYPE.
057900     MOVE WS-TXN-LAST4 (TXN-TAB-IX)   TO CTM-ACCT-LAST4.
058000     MOVE WS-TXN-ACCT (TXN-TAB-IX)    TO CTM-BANK-ACCOUNT.
058100     MOVE WS-TXN-YEAR (TXN-TAB-IX)    TO CTM-PERIOD-YEAR.
058200     MOVE WS-TXN-MONTH (TXN-TAB-IX)   TO CTM-PERIOD-MONTH.
058300     MOVE WS-TXN-QTR (TXN-TAB-IX)     TO CTM-PERIOD-QUARTER.
058400     MOVE WS-TXN-MAP-TYPE (TXN-TAB-IX) TO CTM-MAP-ACCT-TYPE.
058500     MOVE WS-TXN-CAT1 (TXN-TAB-IX)    TO CTM-CATEGORY1.
058600     MOVE WS-TXN-CAT2 (TXN-TAB-IX)    TO CTM-CATEGORY2.
058700     MOVE WS-TXN-CAT3 (TXN-TAB-IX)    TO CTM-CATEGORY3.
058800     MOVE WS-TXN-TAGS (TXN-TAB-IX)    TO CTM-TAGS.
058900     MOVE WS-TXN-PAYER (TXN-TAB-IX)   TO CTM-PAYER.
059000     MOVE WS-TXN-PAYEE (TXN-TAB-IX)   TO CTM-PAYEE.
059100     MOVE WS-TXN-MAPPED-DESC (TXN-TAB-IX) TO CTM-MAPPED-DESC.
059200     MOVE WS-TXN-IO-TYPE (TXN-TAB-IX) TO CTM-TXN-TYPE.
059300     MOVE WS-TXN-DUP-FLAG (TXN-TAB-IX) TO CTM-DUP-FLAG.
059400     WRITE CTM-RECORD.
059500
059600*-------------------------------------------------------------*
059700* CONTROL TOTALS - TOTAL, MAPPED COUNT AND PCT (1 DECIMAL),  *
059800* DUPLICATE COUNT.                                            *
059900*-------------------------------------------------------------*
060000 1800-PRINT-CONTROL-REPORT.
060100     WRITE PCR-LINE FROM PCR-TITLE-LINE.
060200     MOVE SPACES TO PCR-LINE.
060300     WRITE PCR-LINE.
060400     MOVE 'TOTAL TRANSACTIONS'     TO PCR-LABEL.
060500     MOVE WS-TXN-CT                TO PCR-VALUE.
060600     WRITE PCR-LINE FROM PCR-DETAIL-LINE.
060700     MOVE 'MAPPED TRANSACTIONS'    TO PCR-LABEL.
060800     MOVE WS-MAPPED-CT             TO PCR-VALUE.
060900     WRITE PCR-LINE FROM PCR-DETAIL-LINE.
061000     IF WS-TXN-CT > 0
061100   COMPUTE WS-PCT-WORK ROUNDED =
061200       (WS-MAPPED-CT / WS-TXN-CT) * 100
061300     ELSE
061400   MOVE 0 TO WS-PCT-WORK
061500     END-IF.
061600     MOVE WS-PCT-WORK               TO WS-MAPPED-PCT.
061700     MOVE 'MAPPED PERCENT'          TO PCR-LABEL.
061800     MOVE WS-MAPPED-PCT             TO PCR-VALUE.
061900     WRITE PCR-LINE FROM PCR-DETAIL-LINE.
062000     MOVE 'DUPLICATE TRANSACTIONS'  TO PCR-LABEL.
062100     MOVE WS-DUP-CT                 TO PCR-VALUE.
062200     WRITE PCR-LINE FROM PCR-DETAIL-LINE.
062300 1800-EXIT.
062400     EXIT.
062500
062600 1900-CLOSE-FILES.
062700     CLOSE RTX-FILE.
062800     CLOSE MAP-FILE.
062900     CLOSE CTM-FILE.
063000     CLOSE PCR-RPT.
