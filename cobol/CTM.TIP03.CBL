000100*****************************************************************
000200* CTM.TIP03 -- COMBINED/ENHANCED TRANSACTION MASTER LAYOUT
000300* WRITTEN BY INC010-INGEST-CONSOLID, READ BY EVERY DOWNSTREAM
000400* REPORT PROGRAM (UNM020/PNL030/BAL040/CSH050/CMP060/TSM070/
000500* SUB080/FCT090).  HEADER CARRIES THE RUN IDENTITY, DETAIL
000600* CARRIES ONE ENHANCED TRANSACTION, TRAILER CARRIES CONTROL
000700* TOTALS FOR BALANCING AGAINST THE PROCESSING CONTROL REPORT.
000800*
000900* AUTHOR.        B COMPTON.
001000* INSTALLATION.  HOME LEDGER SYSTEMS.
001100* DATE-WRITTEN.  04/02/1987.
001200* DATE-COMPILED. 04/02/1987.
001300* SECURITY.      UNCLASSIFIED.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* 04/02/87 BDC  0003  ORIGINAL - CARRIES RAW FIELDS ONLY.
001900* 10/01/87 BDC  0017  ADDED MAPPING FIELDS (CATEGORY1-3, TAGS).
002000* 05/30/89 RTW  0030  ADDED PAYER/PAYEE/MAPPED-DESC.
002100* 03/14/90 RTW  0036  ADDED PERIOD-YEAR/MONTH/QUARTER COLUMNS.
002200* 11/30/90 BDC  0041  ADDED DUP-FLAG, TXN-TYPE.
002300* 06/05/92 PJM  0053  SIGN TRAILING SEPARATE ON MONEY FIELDS.
002400* 01/08/99 PJM  Y2K3  PERIOD-YEAR CONFIRMED 4-DIGIT.
002500* 04/22/02 SLK  0069  TRAILER CONTROL TOTALS ADDED.
002600*-----------------------------------------------------------------
002700 01  CTM-RECORD.
002800     05  CTM-RECORD-TYPE-CD        PIC X(01).
002900         88  CTM-TYPE-HEADER           VALUE 'H'.
003000         88  CTM-TYPE-DETAIL           VALUE 'D'.
003100         88  CTM-TYPE-TRAILER          VALUE 'T'.
003200*        DETAIL AREA - ONE PER ENHANCED TRANSACTION
003300     05  CTM-DETAIL-AREA.
003400         10  CTM-TXN-DATE          PIC 9(08).
003500         10  CTM-DESCRIPTION       PIC X(40).
003600         10  CTM-AMOUNT            PIC S9(9)V99
003700                               SIGN TRAILING SEPARATE.
003800         10  CTM-RUNNING-BAL       PIC S9(9)V99
003900                               SIGN TRAILING SEPARATE.
004000         10  CTM-BANK-CODE         PIC X(08).
004100         10  CTM-ACCT-TYPE         PIC X(04).
004200         10  CTM-ACCT-LAST4        PIC X(04).
004300         10  CTM-BANK-ACCOUNT      PIC X(17).
004400         10  CTM-PERIOD-YEAR       PIC X(04).
004500         10  CTM-PERIOD-MONTH      PIC X(07).
004600         10  CTM-PERIOD-QUARTER    PIC X(07).
004700         10  CTM-MAP-ACCT-TYPE     PIC X(10).
004800         10  CTM-CATEGORY1         PIC X(20).
004900         10  CTM-CATEGORY2         PIC X(20).
005000         10  CTM-CATEGORY3         PIC X(20).
005100         10  CTM-TAGS              PIC X(30).
005200         10  CTM-PAYER             PIC X(20).
005300         10  CTM-PAYEE             PIC X(20).
005400         10  CTM-MAPPED-DESC       PIC X(40).
005500         10  CTM-TXN-TYPE          PIC X(08).
005600         10  CTM-DUP-FLAG          PIC X(01).
005700         10  FILLER                PIC X(07).
005800*        HEADER AREA - RUN IDENTITY, WRITTEN ONCE PER RUN
005900     05  CTM-HEADER-AREA REDEFINES CTM-DETAIL-AREA.
006000         10  CTM-RUN-DATE          PIC 9(08).
006100         10  CTM-RUN-TIME          PIC 9(06).
006200         10  FILLER                PIC X(305).
006300*        TRAILER AREA - CONTROL TOTALS FOR BALANCING
006400     05  CTM-TRAILER-AREA REDEFINES CTM-DETAIL-AREA.
006500         10  CTM-RECORD-COUNT      PIC 9(07).
006600         10  CTM-MAPPED-COUNT      PIC 9(07).
006700         10  CTM-DUPLICATE-COUNT   PIC 9(07).
006800         10  FILLER                PIC X(298).
