000100*****************************************************************
000200* BAL040-BALANCE-SHEET
000300* READS THE COMBINED TRANSACTION MASTER, SUMS AMOUNTS BY
000400* BANK-ACCOUNT, CLASSIFIES EACH ACCOUNT ASSET OR LIABILITY BY
000500* ITS MAPPED ACCOUNT-TYPE PREFIX, AND PRINTS ASSETS, LIABILITIES
000600* AND NET WORTH TOTALS.
000700*
000800* AUTHOR.        BDC.
000900* INSTALLATION.  HOME LEDGER SYSTEMS.
001000* DATE-WRITTEN.  04/02/1988.
001100* DATE-COMPILED. 04/02/1988.
001200* SECURITY.      UNCLASSIFIED.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 04/02/88 BDC  0027  ORIGINAL.
001800* 06/14/91 RTW  0045  CC/CREDIT PREFIX TEST MADE CASE-BLIND.
001900* 01/08/99 PJM  Y2K7  NO DATE FIELDS PRINTED - N/A Y2K.
002000*-----------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. BAL040.
002300 AUTHOR.        BDC.
002400 INSTALLATION.  HOME LEDGER SYSTEMS.
002500 DATE-WRITTEN.  04/02/1988.
002600 DATE-COMPILED. 04/02/1988.
002700 SECURITY.      UNCLASSIFIED.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT CTM-FILE ASSIGN TO CTMFILE
003600         ORGANIZATION IS SEQUENTIAL
003700         FILE STATUS IS WS-CTM-STATUS.
003800     SELECT BAL-RPT ASSIGN TO BALRPT
003900         ORGANIZATION IS SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  CTM-FILE.
004400     COPY CTM-TIP03.
004500
004600 FD  BAL-RPT.
004700 01  BAL-LINE                     PIC X(132).
004800 01  BAL-LINE-CTL REDEFINES BAL-LINE.
004900     05  BAL-LINE-CC               PIC X(01).
005000     05  BAL-LINE-TEXT             PIC X(131).
005100
005200 WORKING-STORAGE SECTION.
005300 77  WS-CTM-STATUS                PIC X(02).
005400 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
005500     88  WS-CTM-EOF                   VALUE 'Y'.
005600 77  WS-GRP-CT                    PIC 9(5) COMP VALUE 0.
005700 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
005800 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
005900 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
006000 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006100     88  WS-FOUND                     VALUE 'Y'.
006200
006300 01  WS-CC-TEST.
006400     05  WS-CC-TEST2               PIC X(02).
006700
006800 01  WS-BAL-TABLE.
006900     05  WS-BAL-ENTRY OCCURS 200 TIMES
007000                      INDEXED BY BAL-TAB-IX.
007100         10  WS-BAL-ACCOUNT        PIC X(17).
007200         10  WS-BAL-ACCT-TYPE      PIC X(04).
007300         10  WS-BAL-BALANCE        PIC S9(9)V99.
007400         10  WS-BAL-CATEGORY       PIC X(11).
007500
007600 01  WS-BAL-TABLE-ALT REDEFINES WS-BAL-TABLE.
007700     05  FILLER OCCURS 200 TIMES   PIC X(43).
007800
007900 01  WS-SWAP-ENTRY.
008000     05  WS-SWAP-ACCOUNT           PIC X(17).
008100     05  WS-SWAP-ACCT-TYPE         PIC X(04).
008200     05  WS-SWAP-BALANCE           PIC S9(9)V99.
008300     05  WS-SWAP-CATEGORY          PIC X(11).
008400 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
008500                                PIC X(43).
008600
008700 01  WS-TOTAL-ASSETS               PIC S9(9)V99 VALUE 0.
008800 01  WS-TOTAL-LIAB                 PIC S9(9)V99 VALUE 0.
008900 01  WS-NET-WORTH                  PIC S9(9)V99 VALUE 0.
009000
009100 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
009200 01  WS-FMT-ABS                    PIC S9(9)V99.
009300 01  WS-FMT-EDIT.
009400     05  WS-FMT-LPAREN             PIC X(01).
009500     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
009600     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
009700     05  WS-FMT-RPAREN             PIC X(01).
009800
009900 01  BAL-TITLE-LINE.
010000     05  FILLER                    PIC X(44) VALUE SPACES.
010100     05  FILLER                    PIC X(44)
010200         VALUE 'HOME LEDGER - BALANCE SHEET'.
010300     05  FILLER                    PIC X(44) VALUE SPACES.
010400
010500 01  BAL-HEADING-LINE.
010600     05  FILLER                    PIC X(20) VALUE 'ACCOUNT'.
010700     05  FILLER                    PIC X(14) VALUE 'CATEGORY'.
010800     05  FILLER                    PIC X(20) VALUE 'BALANCE'.
010900     05  FILLER                    PIC X(78) VALUE SPACES.
011000
011100 01  BAL-DETAIL-LINE.
011200     05  BAL-D-ACCOUNT             PIC X(17).
011300     05  FILLER                    PIC X(03) VALUE SPACES.
011400     05  BAL-D-CATEGORY            PIC X(11).
011500     05  FILLER                    PIC X(03) VALUE SPACES.
011600     05  BAL-D-BALANCE             PIC X(16).
011700     05  FILLER                    PIC X(82) VALUE SPACES.
011800
011900 01  BAL-TOTAL-LINE-1.
012000     05  FILLER                    PIC X(20) VALUE 'TOTAL ASSETS'.
012100     05  BAL-T-ASSETS              PIC X(16).
012200     05  FILLER                    PIC X(96) VALUE SPACES.
012300 01  BAL-TOTAL-LINE-2.
012400     05  FILLER                    PIC X(20) VALUE 'TOTAL LIABILITIES'.
012500     05  BAL-T-LIAB                PIC X(16).
012600     05  FILLER                    PIC X(96) VALUE SPACES.
012700 01  BAL-TOTAL-LINE-3.
012800     05  FILLER                    PIC X(20) VALUE 'NET WORTH'.
012900     05  BAL-T-NETWORTH            PIC X(16).
013000     05  FILLER                    PIC X(96) VALUE SPACES.
013100
013200 PROCEDURE DIVISION.
013300 4000-MAIN-CONTROL.
013400     PERFORM 4100-OPEN-FILES.
013500     PERFORM 4200-BUILD-BAL THRU 4200-EXIT.
013600     PERFORM 4400-SORT-BY-ACCOUNT-ASC THRU 4400-EXIT.
013700     PERFORM 4500-PRINT-REPORT THRU 4500-EXIT.
013800     PERFORM 4900-CLOSE-FILES.
013900     STOP RUN.
014000
014100 4100-OPEN-FILES.
014200     OPEN INPUT CTM-FILE.
014300     OPEN OUTPUT BAL-RPT.
014400
014500 4200-BUILD-BAL.
014600     PERFORM 4210-READ-CTM-RECORD THRU 4210-EXIT.
014700     PERFORM 4220-EDIT-ONE-RECORD THRU 4220-EXIT
014800         UNTIL WS-CTM-EOF.
014900     GO TO 4200-EXIT.
015000 4210-READ-CTM-RECORD.
015100     READ CTM-FILE
015200         AT END SET WS-CTM-EOF TO TRUE.
015300 4210-EXIT.
015400     EXIT.
015500 4220-EDIT-ONE-RECORD.
015600     IF CTM-TYPE-DETAIL
015700         PERFORM 4300-ACCUM-ONE THRU 4300-EXIT
015800     END-IF.
015900     PERFORM 4210-READ-CTM-RECORD THRU 4210-EXIT.
016000 4220-EXIT.
016100     EXIT.
016200
016300 4300-ACCUM-ONE.
016400     MOVE 'N' TO WS-FOUND-SW.
016500     PERFORM 4310-SEARCH-ONE
016600         VARYING BAL-TAB-IX FROM 1 BY 1
016700         UNTIL BAL-TAB-IX > WS-GRP-CT OR WS-FOUND.
016800     IF NOT WS-FOUND
016900         ADD 1 TO WS-GRP-CT
017000         SET BAL-TAB-IX TO WS-GRP-CT
017100         MOVE CTM-BANK-ACCOUNT TO WS-BAL-ACCOUNT (BAL-TAB-IX)
017200         MOVE CTM-ACCT-TYPE    TO WS-BAL-ACCT-TYPE (BAL-TAB-IX)
017300         MOVE 0                TO WS-BAL-BALANCE (BAL-TAB-IX)
017400         PERFORM 4320-CLASSIFY-ONE
017500     END-IF.
017600     ADD CTM-AMOUNT TO WS-BAL-BALANCE (BAL-TAB-IX).
017700 4300-EXIT.
017800     EXIT.
017900 4310-SEARCH-ONE.
018000     IF WS-BAL-ACCOUNT (BAL-TAB-IX) = CTM-BANK-ACCOUNT
018100         MOVE 'Y' TO WS-FOUND-SW.
018200
018300*-------------------------------------------------------------*
018400* ASSET/LIABILITY RULE - ACCT-TYPE STARTING CC OR CREDIT IS  *
018500* A LIABILITY, EVERYTHING ELSE IS AN ASSET.                  *
018600*-------------------------------------------------------------*
018700 4320-CLASSIFY-ONE.
018800     MOVE WS-BAL-ACCT-TYPE (BAL-TAB-IX)(1:2) TO WS-CC-TEST2.
018900     INSPECT WS-CC-TEST2 CONVERTING
019000         'abcdefghijklmnopqrstuvwxyz' TO
019100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019200     IF WS-CC-TEST2 = 'CC'
019300         MOVE 'Liabilities' TO WS-BAL-CATEGORY (BAL-TAB-IX)
019400     ELSE
019500         MOVE 'Assets' TO WS-BAL-CATEGORY (BAL-TAB-IX)
019600     END-IF.
019700
019800 4400-SORT-BY-ACCOUNT-ASC.
019900     IF WS-GRP-CT > 1
020000         PERFORM 4410-SORT-OUTER
020100             VARYING SORT-IX FROM 1 BY 1
020200             UNTIL SORT-IX >= WS-GRP-CT
020300     END-IF.
020400 4400-EXIT.
020500     EXIT.
020600 4410-SORT-OUTER.
020700     MOVE SORT-IX TO WS-BEST-IX.
020800     PERFORM 4420-FIND-SMALLEST
020900         VARYING SORT-IX2 FROM SORT-IX BY 1
021000         UNTIL SORT-IX2 > WS-GRP-CT.
021100     IF WS-BEST-IX NOT = SORT-IX
021200         PERFORM 4430-SWAP-ENTRIES.
021300 4420-FIND-SMALLEST.
021400     IF WS-BAL-ACCOUNT (SORT-IX2) < WS-BAL-ACCOUNT (WS-BEST-IX)
021500         MOVE SORT-IX2 TO WS-BEST-IX.
021600 4430-SWAP-ENTRIES.
021700     MOVE WS-BAL-ENTRY (SORT-IX)    TO WS-SWAP-ENTRY.
021800     MOVE WS-BAL-ENTRY (WS-BEST-IX) TO WS-BAL-ENTRY (SORT-IX).
021900     MOVE WS-SWAP-ENTRY             TO WS-BAL-ENTRY (WS-BEST-IX).
022000
022100 4500-PRINT-REPORT.
022200     WRITE BAL-LINE FROM BAL-TITLE-LINE.
022300     MOVE SPACES TO BAL-LINE.
022400     WRITE BAL-LINE.
022500     WRITE BAL-LINE FROM BAL-HEADING-LINE.
022600     MOVE 0 TO WS-TOTAL-ASSETS.
022700     MOVE 0 TO WS-TOTAL-LIAB.
022800     PERFORM 4510-PRINT-ONE
022900         VARYING BAL-TAB-IX FROM 1 BY 1
023000         UNTIL BAL-TAB-IX > WS-GRP-CT.
023100     COMPUTE WS-NET-WORTH = WS-TOTAL-ASSETS + WS-TOTAL-LIAB.
023200     MOVE SPACES TO BAL-LINE.
023300     WRITE BAL-LINE.
023400     MOVE WS-TOTAL-ASSETS TO WS-FMT-AMT-IN.
023500     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023600     MOVE WS-FMT-EDIT TO BAL-T-ASSETS.
023700     WRITE BAL-LINE FROM BAL-TOTAL-LINE-1.
023800     MOVE WS-TOTAL-LIAB TO WS-FMT-AMT-IN.
023900     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
024000     MOVE WS-FMT-EDIT TO BAL-T-LIAB.
024100     WRITE BAL-LINE FROM BAL-TOTAL-LINE-2.
024200     MOVE WS-NET-WORTH TO WS-FMT-AMT-IN.
024300     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
024400     MOVE WS-FMT-EDIT TO BAL-T-NETWORTH.
024500     WRITE BAL-LINE FROM BAL-TOTAL-LINE-3.
024600 4500-EXIT.
024700     EXIT.
024800 4510-PRINT-ONE.
024900     MOVE WS-BAL-ACCOUNT (BAL-TAB-IX)  TO BAL-D-ACCOUNT.
025000     MOVE WS-BAL-CATEGORY (BAL-TAB-IX) TO BAL-D-CATEGORY.
025100     MOVE WS-BAL-BALANCE (BAL-TAB-IX)  TO WS-FMT-AMT-IN.
025200     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
025300     MOVE WS-FMT-EDIT TO BAL-D-BALANCE.
025400     IF WS-BAL-CATEGORY (BAL-TAB-IX) = 'Assets'
025500         ADD WS-BAL-BALANCE (BAL-TAB-IX) TO WS-TOTAL-ASSETS
025600     ELSE
025700         ADD WS-BAL-BALANCE (BAL-TAB-IX) TO WS-TOTAL-LIAB
025800     END-IF.
025900     WRITE BAL-LINE FROM BAL-DETAIL-LINE.
026000
026100*-------------------------------------------------------------*
026200* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
026300*-------------------------------------------------------------*
026400 9100-FORMAT-MONEY.
026500     IF WS-FMT-AMT-IN < 0
026600         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
026700         MOVE '(' TO WS-FMT-LPAREN
026800         MOVE WS-FMT-ABS TO WS-FMT-VALUE
026900         MOVE ')' TO WS-FMT-RPAREN
027000     ELSE
027100         MOVE SPACE TO WS-FMT-LPAREN
027200         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
027300         MOVE SPACE TO WS-FMT-RPAREN
027400     END-IF.
027500 9100-EXIT.
027600     EXIT.
027700
027800 4900-CLOSE-FILES.
027900     CLOSE CTM-FILE.
028000     CLOSE BAL-RPT.
