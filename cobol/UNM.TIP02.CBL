000100*****************************************************************
000200* UNM020-UNMAPPED-SUMRY
000300* READS THE COMBINED TRANSACTION MASTER (CTM.TIP03), PICKS UP
000400* EVERY TRANSACTION THAT THE MAPPING ENGINE COULD NOT MATCH
000500* (MAPPED-DESC BLANK), GROUPS BY DESCRIPTION AND PRINTS A
000600* SUMMARY SO THE MAPPING MASTER CAN BE GROWN.  SORTED BIGGEST
000700* COUNT FIRST SO THE BIGGEST GAPS SHOW UP AT THE TOP.
000800*
000900* AUTHOR.        RTW.
001000* INSTALLATION.  HOME LEDGER SYSTEMS.
001100* DATE-WRITTEN.  02/02/1988.
001200* DATE-COMPILED. 02/02/1988.
001300* SECURITY.      UNCLASSIFIED.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* 02/02/88 RTW  0024  ORIGINAL.
001900* 07/19/89 RTW  0033  ADDED FIRST-DATE/LAST-DATE COLUMNS.
002000* 11/30/90 BDC  0043  SORT BY COUNT DESCENDING, WAS ALPHA.
002100* 01/08/99 PJM  Y2K5  DATE COLUMNS CONFIRMED 4-DIGIT YEAR.
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. UNM020.
002500 AUTHOR.        RTW.
002600 INSTALLATION.  HOME LEDGER SYSTEMS.
002700 DATE-WRITTEN.  02/02/1988.
002800 DATE-COMPILED. 02/02/1988.
002900 SECURITY.      UNCLASSIFIED.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CTM-FILE ASSIGN TO CTMFILE
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-CTM-STATUS.
004000     SELECT UNM-RPT ASSIGN TO UNMRPT
004100         ORGANIZATION IS SEQUENTIAL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CTM-FILE.
004600     COPY CTM-TIP03.
004700
004800 FD  UNM-RPT.
004900 01  UNM-LINE                     PIC X(132).
005000 01  UNM-LINE-CTL REDEFINES UNM-LINE.
005100     05  UNM-LINE-CC               PIC X(01).
005200     05  UNM-LINE-TEXT             PIC X(131).
005300
005400 WORKING-STORAGE SECTION.
005500 77  WS-CTM-STATUS                PIC X(02).
005600 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
005700     88  WS-CTM-EOF                   VALUE 'Y'.
005800 77  WS-GRP-CT                    PIC 9(5) COMP VALUE 0.
005900 77  GRP-IX                       PIC 9(5) COMP VALUE 0.
006000 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
006100 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
006200 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
006300 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006400     88  WS-FOUND                     VALUE 'Y'.
006500
006600 01  WS-DATE-BRK.
006700     05  WS-DATE-YYYY              PIC 9(04).
006800     05  WS-DATE-MM                PIC 9(02).
006900     05  WS-DATE-DD                PIC 9(02).
007000 01  WS-DATE-NUM REDEFINES WS-DATE-BRK PIC 9(08).
007100
007200 01  WS-UNM-TABLE.
007300     05  WS-UNM-ENTRY OCCURS 2000 TIMES
007400                      INDEXED BY UNM-TAB-IX.
007500         10  WS-UNM-DESC           PIC X(40).
007600         10  WS-UNM-COUNT          PIC 9(05) COMP.
007700         10  WS-UNM-TOTAL          PIC S9(9)V99.
007800         10  WS-UNM-FIRST-DT       PIC 9(08).
007900         10  WS-UNM-LAST-DT        PIC 9(08).
008000         10  WS-UNM-ACCT           PIC X(17).
008100
008200 01  WS-UNM-FIRST-DT-ALT REDEFINES WS-UNM-TABLE.
008300     05  FILLER OCCURS 2000 TIMES.
008400         10  FILLER                PIC X(40).
008500         10  FILLER                PIC 9(05) COMP.
008600         10  FILLER                PIC S9(9)V99.
008700         10  WS-UNM-FIRST-DT-BRK.
008800             15  WS-UNM-FD-YYYY    PIC 9(04).
008900             15  WS-UNM-FD-MM      PIC 9(02).
009000             15  WS-UNM-FD-DD      PIC 9(02).
009100         10  FILLER                PIC 9(08).
009200         10  FILLER                PIC X(17).
009300
009400 01  WS-SWAP-ENTRY.
009500     05  WS-SWAP-DESC              PIC X(40).
009600     05  WS-SWAP-COUNT             PIC 9(05) COMP.
009700     05  WS-SWAP-TOTAL             PIC S9(9)V99.
009800     05  WS-SWAP-FIRST-DT          PIC 9(08).
009900     05  WS-SWAP-LAST-DT           PIC 9(08).
010000     05  WS-SWAP-ACCT              PIC X(17).
010100 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
010200                                PIC X(88).
010300
010400 01  UNM-TITLE-LINE.
010500     05  FILLER                    PIC X(38) VALUE SPACES.
010600     05  FILLER                    PIC X(42)
010700         VALUE 'HOME LEDGER - UNMAPPED DESCRIPTIONS'.
010800     05  FILLER                    PIC X(52) VALUE SPACES.
010900
011000 01  UNM-HEADING-LINE.
011100     05  FILLER                    PIC X(42)
011200         VALUE 'DESCRIPTION'.
011300     05  FILLER                    PIC X(08) VALUE 'COUNT'.
011400     05  FILLER                    PIC X(16) VALUE 'TOTAL AMOUNT'.
011500     05  FILLER                    PIC X(12) VALUE 'FIRST DATE'.
011600     05  FILLER                    PIC X(12) VALUE 'LAST DATE'.
011700     05  FILLER                    PIC X(17) VALUE 'BANK ACCOUNT'.
011800     05  FILLER                    PIC X(25) VALUE SPACES.
011900
012000 01  UNM-DETAIL-LINE.
012100     05  UNM-D-DESC                PIC X(40).
012200     05  UNM-D-COUNT               PIC ZZ,ZZ9.
012300     05  FILLER                    PIC X(02) VALUE SPACES.
012400     05  UNM-D-TOTAL               PIC Z,ZZZ,ZZ9.99-.
012500     05  FILLER                    PIC X(02) VALUE SPACES.
012600     05  UNM-D-FIRST-DT            PIC 9(08).
012700     05  FILLER                    PIC X(02) VALUE SPACES.
012800     05  UNM-D-LAST-DT             PIC 9(08).
012900     05  FILLER                    PIC X(02) VALUE SPACES.
013000     05  UNM-D-ACCT                PIC X(17).
013100     05  FILLER                    PIC X(10) VALUE SPACES.
013200
013300 PROCEDURE DIVISION.
013400 2000-MAIN-CONTROL.
013500     PERFORM 2100-OPEN-FILES.
013600     PERFORM 2200-BUILD-SUMMARY THRU 2200-EXIT.
013700     PERFORM 2400-SORT-BY-COUNT-DESC THRU 2400-EXIT.
013800     PERFORM 2500-PRINT-REPORT THRU 2500-EXIT.
013900     PERFORM 2600-CLOSE-FILES.
014000     STOP RUN.
014100
014200 2100-OPEN-FILES.
014300     OPEN INPUT CTM-FILE.
014400     OPEN OUTPUT UNM-RPT.
014500
014600 2200-BUILD-SUMMARY.
014700     PERFORM 2210-READ-CTM-RECORD THRU 2210-EXIT.
014800     PERFORM 2220-EDIT-ONE-RECORD THRU 2220-EXIT
014900         UNTIL WS-CTM-EOF.
015000     GO TO 2200-EXIT.
015100 2210-READ-CTM-RECORD.
015200     READ CTM-FILE
015300         AT END SET WS-CTM-EOF TO TRUE.
015400 2210-EXIT.
015500     EXIT.
015600 2220-EDIT-ONE-RECORD.
015700     IF CTM-TYPE-DETAIL AND CTM-MAPPED-DESC = SPACES
015800         PERFORM 2300-ACCUM-ONE THRU 2300-EXIT.
015900     PERFORM 2210-READ-CTM-RECORD THRU 2210-EXIT.
016000 2220-EXIT.
016100     EXIT.
016200
016300*-------------------------------------------------------------*
016400* ACCUMULATE ONE UNMAPPED TRANSACTION INTO THE GROUP TABLE.  *
016500*-------------------------------------------------------------*
016600 2300-ACCUM-ONE.
016700     MOVE 'N' TO WS-FOUND-SW.
016800     PERFORM 2310-SEARCH-ONE
016900         VARYING UNM-TAB-IX FROM 1 BY 1
017000         UNTIL UNM-TAB-IX > WS-GRP-CT OR WS-FOUND.
017100     IF NOT WS-FOUND
017200         ADD 1 TO WS-GRP-CT
017300         SET UNM-TAB-IX TO WS-GRP-CT
017400         MOVE CTM-DESCRIPTION  TO WS-UNM-DESC (UNM-TAB-IX)
017500         MOVE 0                TO WS-UNM-COUNT (UNM-TAB-IX)
017600         MOVE 0                TO WS-UNM-TOTAL (UNM-TAB-IX)
017700         MOVE CTM-TXN-DATE     TO WS-UNM-FIRST-DT (UNM-TAB-IX)
017800         MOVE CTM-TXN-DATE     TO WS-UNM-LAST-DT (UNM-TAB-IX)
017900         MOVE CTM-BANK-ACCOUNT TO WS-UNM-ACCT (UNM-TAB-IX)
018000     END-IF.
018100     ADD 1 TO WS-UNM-COUNT (UNM-TAB-IX).
018200     ADD CTM-AMOUNT TO WS-UNM-TOTAL (UNM-TAB-IX).
018300     IF CTM-TXN-DATE < WS-UNM-FIRST-DT (UNM-TAB-IX)
018400         MOVE CTM-TXN-DATE TO WS-UNM-FIRST-DT (UNM-TAB-IX).
018500     IF CTM-TXN-DATE > WS-UNM-LAST-DT (UNM-TAB-IX)
018600         MOVE CTM-TXN-DATE TO WS-UNM-LAST-DT (UNM-TAB-IX).
018700 2300-EXIT.
018800     EXIT.
018900 2310-SEARCH-ONE.
019000     IF WS-UNM-DESC (UNM-TAB-IX) = CTM-DESCRIPTION
019100         MOVE 'Y' TO WS-FOUND-SW.
019200
019300*-------------------------------------------------------------*
019400* SELECTION SORT, COUNT DESCENDING.                           *
019500*-------------------------------------------------------------*
019600 2400-SORT-BY-COUNT-DESC.
019700     IF WS-GRP-CT > 1
019800         PERFORM 2410-SORT-OUTER
019900             VARYING SORT-IX FROM 1 BY 1
020000             UNTIL SORT-IX >= WS-GRP-CT
020100     END-IF.
020200 2400-EXIT.
020300     EXIT.
020400 2410-SORT-OUTER.
020500     MOVE SORT-IX TO WS-BEST-IX.
020600     PERFORM 2420-FIND-LARGEST
020700         VARYING SORT-IX2 FROM SORT-IX BY 1
020800         UNTIL SORT-IX2 > WS-GRP-CT.
020900     IF WS-BEST-IX NOT = SORT-IX
021000         PERFORM 2430-SWAP-ENTRIES.
021100 2420-FIND-LARGEST.
021200     IF WS-UNM-COUNT (SORT-IX2) > WS-UNM-COUNT (WS-BEST-IX)
021300         MOVE SORT-IX2 TO WS-BEST-IX.
021400 2430-SWAP-ENTRIES.
021500     MOVE WS-UNM-ENTRY (SORT-IX)    TO WS-SWAP-ENTRY.
021600     MOVE WS-UNM-ENTRY (WS-BEST-IX) TO WS-UNM-ENTRY (SORT-IX).
021700     MOVE WS-SWAP-ENTRY             TO WS-UNM-ENTRY (WS-BEST-IX).
021800
021900 2500-PRINT-REPORT.
022000     WRITE UNM-LINE FROM UNM-TITLE-LINE.
022100     MOVE SPACES TO UNM-LINE.
022200     WRITE UNM-LINE.
022300     WRITE UNM-LINE FROM UNM-HEADING-LINE.
022400     PERFORM 2510-PRINT-ONE
022500         VARYING UNM-TAB-IX FROM 1 BY 1
022600         UNTIL UNM-TAB-IX > WS-GRP-CT.
022700 2500-EXIT.
022800     EXIT.
022900 2510-PRINT-ONE.
023000     MOVE WS-UNM-DESC (UNM-TAB-IX)     TO UNM-D-DESC.
023100     MOVE WS-UNM-COUNT (UNM-TAB-IX)    TO UNM-D-COUNT.
023200     MOVE WS-UNM-TOTAL (UNM-TAB-IX)    TO UNM-D-TOTAL.
023300     MOVE WS-UNM-FIRST-DT (UNM-TAB-IX) TO UNM-D-FIRST-DT.
023400     MOVE WS-UNM-LAST-DT (UNM-TAB-IX)  TO UNM-D-LAST-DT.
023500     MOVE WS-UNM-ACCT (UNM-TAB-IX)     TO UNM-D-ACCT.
023600     WRITE UNM-LINE FROM UNM-DETAIL-LINE.
023700
023800 2600-CLOSE-FILES.
023900     CLOSE CTM-FILE.
024000     CLOSE UNM-RPT.
