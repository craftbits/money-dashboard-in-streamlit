000100*****************************************************************
000200* CMP060-COMPARISON
000300* BUILDS THE SAME MONTHLY NET-CASH SERIES AS CSH050, THEN FOR
000400* EVERY PERIOD AFTER THE FIRST PRINTS ACTUAL, PRIOR, DIFFERENCE
000500* AND PERCENT CHANGE.  THE FIRST PERIOD HAS NO PRIOR AND IS
000600* OMITTED FROM THE REPORT - THIS IS A SHIFT-BY-ONE-PERIOD
000700* COMPARISON, NOT A YEAR-OVER-YEAR COMPARISON.
000800*
000900* AUTHOR.        PJM.
001000* INSTALLATION.  HOME LEDGER SYSTEMS.
001100* DATE-WRITTEN.  07/21/1989.
001200* DATE-COMPILED. 07/21/1989.
001300* SECURITY.      UNCLASSIFIED.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* 07/21/89 PJM  0035  ORIGINAL.
001900* 01/08/99 PJM  Y2K9  PERIOD KEY CONFIRMED 4-DIGIT YEAR.
002000* 08/17/03 SLK  0072  ZERO-PRIOR GUARD ON PCT-CHANGE DIVIDE.
002100*-----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. CMP060.
002400 AUTHOR.        PJM.
002500 INSTALLATION.  HOME LEDGER SYSTEMS.
002600 DATE-WRITTEN.  07/21/1989.
002700 DATE-COMPILED. 07/21/1989.
002800 SECURITY.      UNCLASSIFIED.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CTM-FILE ASSIGN TO CTMFILE
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS WS-CTM-STATUS.
003900     SELECT CMP-RPT ASSIGN TO CMPRPT
004000         ORGANIZATION IS SEQUENTIAL.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  CTM-FILE.
004500     COPY CTM-TIP03.
004600
004700 FD  CMP-RPT.
004800 01  CMP-LINE                     PIC X(132).
004900 01  CMP-LINE-CTL REDEFINES CMP-LINE.
005000     05  CMP-LINE-CC               PIC X(01).
005100     05  CMP-LINE-TEXT             PIC X(131).
005200
005300 WORKING-STORAGE SECTION.
005400 77  WS-CTM-STATUS                PIC X(02).
005500 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
005600     88  WS-CTM-EOF                   VALUE 'Y'.
005700 77  WS-GRP-CT                    PIC 9(5) COMP VALUE 0.
005800 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
005900 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
006000 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
006100 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006200     88  WS-FOUND                     VALUE 'Y'.
006300
006400 01  WS-DATE-BRK.
006500     05  WS-DATE-YYYY              PIC 9(04).
006600     05  WS-DATE-MM                PIC 9(02).
006700     05  WS-DATE-DD                PIC 9(02).
006800 01  WS-DATE-NUM REDEFINES WS-DATE-BRK PIC 9(08).
006900
007000 01  WS-PERIOD-KEY.
007100     05  WS-PK-YYYY                PIC 9(04).
007200     05  FILLER                    PIC X(01) VALUE '-'.
007300     05  WS-PK-MM                  PIC 9(02).
007400
007500 01  WS-CMP-TABLE.
007600     05  WS-CMP-ENTRY OCCURS 600 TIMES
007700                      INDEXED BY CMP-TAB-IX.
007800         10  WS-CMP-PERIOD         PIC X(07).
007900         10  WS-CMP-NET            PIC S9(9)V99.
008000
008100 01  WS-SWAP-ENTRY.
008200     05  WS-SWAP-PERIOD            PIC X(07).
008300     05  WS-SWAP-NET               PIC S9(9)V99.
008400 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
008500                                PIC X(18).
008600
008700 01  WS-DIFFERENCE                 PIC S9(9)V99.
008800 01  WS-PCT-CHANGE                 PIC S9(3)V99.
008900 01  WS-PCT-WORK                   PIC S9(7)V9999.
009000
009100 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
009200 01  WS-FMT-ABS                    PIC S9(9)V99.
009300 01  WS-FMT-EDIT.
009400     05  WS-FMT-LPAREN             PIC X(01).
009500     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
009600     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
009700     05  WS-FMT-RPAREN             PIC X(01).
009800
009900 01  CMP-TITLE-LINE.
010000     05  FILLER                    PIC X(44) VALUE SPACES.
010100     05  FILLER                    PIC X(44)
010200         VALUE 'HOME LEDGER - PERIOD COMPARISON'.
010300     05  FILLER                    PIC X(44) VALUE SPACES.
010400
010500 01  CMP-HEADING-LINE.
010600     05  FILLER                    PIC X(10) VALUE 'PERIOD'.
010700     05  FILLER                    PIC X(18) VALUE 'ACTUAL'.
010800     05  FILLER                    PIC X(18) VALUE 'PRIOR'.
010900     05  FILLER                    PIC X(18) VALUE 'DIFFERENCE'.
011000     05  FILLER                    PIC X(12) VALUE 'PCT CHANGE'.
011100     05  FILLER                    PIC X(56) VALUE SPACES.
011200
011300 01  CMP-DETAIL-LINE.
011400     05  CMP-D-PERIOD              PIC X(07).
011500     05  FILLER                    PIC X(03) VALUE SPACES.
011600     05  CMP-D-ACTUAL              PIC X(15).
011700     05  FILLER                    PIC X(03) VALUE SPACES.
011800     05  CMP-D-PRIOR               PIC X(15).
011900     05  FILLER                    PIC X(03) VALUE SPACES.
012000     05  CMP-D-DIFF                PIC X(15).
012100     05  FILLER                    PIC X(03) VALUE SPACES.
012200     05  CMP-D-PCT                 PIC ---9.99.
012300     05  FILLER                    PIC X(01) VALUE '%'.
012400     05  FILLER                    PIC X(67) VALUE SPACES.
012500
012600 PROCEDURE DIVISION.
012700 6000-MAIN-CONTROL.
012800     PERFORM 6100-OPEN-FILES.
012900     PERFORM 6200-BUILD-CMP THRU 6200-EXIT.
013000     PERFORM 6400-SORT-BY-PERIOD-ASC THRU 6400-EXIT.
013100     PERFORM 6500-PRINT-REPORT THRU 6500-EXIT.
013200     PERFORM 6900-CLOSE-FILES.
013300     STOP RUN.
013400
013500 6100-OPEN-FILES.
013600     OPEN INPUT CTM-FILE.
013700     OPEN OUTPUT CMP-RPT.
013800
013900 6200-BUILD-CMP.
014000     PERFORM 6210-READ-CTM-RECORD THRU 6210-EXIT.
014100     PERFORM 6220-EDIT-ONE-RECORD THRU 6220-EXIT
014200         UNTIL WS-CTM-EOF.
014300     GO TO 6200-EXIT.
014400 6210-READ-CTM-RECORD.
014500     READ CTM-FILE
014600         AT END SET WS-CTM-EOF TO TRUE.
014700 6210-EXIT.
014800     EXIT.
014900 6220-EDIT-ONE-RECORD.
015000     IF CTM-TYPE-DETAIL
015100         MOVE CTM-TXN-DATE TO WS-DATE-NUM
015200         MOVE WS-DATE-YYYY TO WS-PK-YYYY
015300         MOVE WS-DATE-MM   TO WS-PK-MM
015400         PERFORM 6300-ACCUM-ONE THRU 6300-EXIT
015500     END-IF.
015600     PERFORM 6210-READ-CTM-RECORD THRU 6210-EXIT.
015700 6220-EXIT.
015800     EXIT.
015900
016000 6300-ACCUM-ONE.
016100     MOVE 'N' TO WS-FOUND-SW.
016200     PERFORM 6310-SEARCH-ONE
016300         VARYING CMP-TAB-IX FROM 1 BY 1
016400         UNTIL CMP-TAB-IX > WS-GRP-CT OR WS-FOUND.
016500     IF NOT WS-FOUND
016600         ADD 1 TO WS-GRP-CT
016700         SET CMP-TAB-IX TO WS-GRP-CT
016800         MOVE WS-PERIOD-KEY TO WS-CMP-PERIOD (CMP-TAB-IX)
016900         MOVE 0 TO WS-CMP-NET (CMP-TAB-IX)
017000     END-IF.
017100     ADD CTM-AMOUNT TO WS-CMP-NET (CMP-TAB-IX).
017200 6300-EXIT.
017300     EXIT.
017400 6310-SEARCH-ONE.
017500     IF WS-CMP-PERIOD (CMP-TAB-IX) = WS-PERIOD-KEY
017600         MOVE 'Y' TO WS-FOUND-SW.
017700
017800 6400-SORT-BY-PERIOD-ASC.
017900     IF WS-GRP-CT > 1
018000         PERFORM 6410-SORT-OUTER
018100             VARYING SORT-IX FROM 1 BY 1
018200             UNTIL SORT-IX >= WS-GRP-CT
018300     END-IF.
018400 6400-EXIT.
018500     EXIT.
018600 6410-SORT-OUTER.
018700     MOVE SORT-IX TO WS-BEST-IX.
018800     PERFORM 6420-FIND-SMALLEST
018900         VARYING SORT-IX2 FROM SORT-IX BY 1
019000         UNTIL SORT-IX2 > WS-GRP-CT.
019100     IF WS-BEST-IX NOT = SORT-IX
019200         PERFORM 6430-SWAP-ENTRIES.
019300 6420-FIND-SMALLEST.
019400     IF WS-CMP-PERIOD (SORT-IX2) < WS-CMP-PERIOD (WS-BEST-IX)
019500         MOVE SORT-IX2 TO WS-BEST-IX.
019600 6430-SWAP-ENTRIES.
019700     MOVE WS-CMP-ENTRY (SORT-IX)    TO WS-SWAP-ENTRY.
019800     MOVE WS-CMP-ENTRY (WS-BEST-IX) TO WS-CMP-ENTRY (SORT-IX).
019900     MOVE WS-SWAP-ENTRY             TO WS-CMP-ENTRY (WS-BEST-IX).
020000
020100*-------------------------------------------------------------*
020200* FIRST PERIOD HAS NO PRIOR AND IS OMITTED - LOOP STARTS AT 2.*
020300*-------------------------------------------------------------*
020400 6500-PRINT-REPORT.
020500     WRITE CMP-LINE FROM CMP-TITLE-LINE.
020600     MOVE SPACES TO CMP-LINE.
020700     WRITE CMP-LINE.
020800     WRITE CMP-LINE FROM CMP-HEADING-LINE.
020900     IF WS-GRP-CT > 1
021000         PERFORM 6510-PRINT-ONE
021100             VARYING CMP-TAB-IX FROM 2 BY 1
021200             UNTIL CMP-TAB-IX > WS-GRP-CT
021300     END-IF.
021400 6500-EXIT.
021500     EXIT.
021600 6510-PRINT-ONE.
021700     COMPUTE WS-DIFFERENCE =
021800         WS-CMP-NET (CMP-TAB-IX) - WS-CMP-NET (CMP-TAB-IX - 1).
021900     IF WS-CMP-NET (CMP-TAB-IX - 1) = 0
022000         MOVE 0 TO WS-PCT-CHANGE
022100     ELSE
022200         COMPUTE WS-PCT-WORK ROUNDED =
022300             (WS-DIFFERENCE / WS-CMP-NET (CMP-TAB-IX - 1)) * 100
022400         MOVE WS-PCT-WORK TO WS-PCT-CHANGE
022500     END-IF.
022600     MOVE WS-CMP-PERIOD (CMP-TAB-IX) TO CMP-D-PERIOD.
022700     MOVE WS-CMP-NET (CMP-TAB-IX) TO WS-FMT-AMT-IN.
022800     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
022900     MOVE WS-FMT-EDIT TO CMP-D-ACTUAL.
023000     MOVE WS-CMP-NET (CMP-TAB-IX - 1) TO WS-FMT-AMT-IN.
023100     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023200     MOVE WS-FMT-EDIT TO CMP-D-PRIOR.
023300     MOVE WS-DIFFERENCE TO WS-FMT-AMT-IN.
023400     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
023500     MOVE WS-FMT-EDIT TO CMP-D-DIFF.
023600     MOVE WS-PCT-CHANGE TO CMP-D-PCT.
023700     WRITE CMP-LINE FROM CMP-DETAIL-LINE.
023800
023900*-------------------------------------------------------------*
024000* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
024100*-------------------------------------------------------------*
024200 9100-FORMAT-MONEY.
024300     IF WS-FMT-AMT-IN < 0
024400         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
024500         MOVE '(' TO WS-FMT-LPAREN
024600         MOVE WS-FMT-ABS TO WS-FMT-VALUE
024700         MOVE ')' TO WS-FMT-RPAREN
024800     ELSE
024900         MOVE SPACE TO WS-FMT-LPAREN
025000         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
025100         MOVE SPACE TO WS-FMT-RPAREN
025200     END-IF.
025300 9100-EXIT.
025400     EXIT.
025500
025600 6900-CLOSE-FILES.
025700     CLOSE CTM-FILE.
025800     CLOSE CMP-RPT.
