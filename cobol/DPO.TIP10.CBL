000100*****************************************************************
000200* DPO100-DEBT-PAYOFF
000300* READS THE RUN-PARAMETER CARD FOR THE OUTSTANDING BALANCE,
000400* ANNUAL RATE AND MONTHLY PAYMENT, THEN BUILDS A MONTH-BY-MONTH
000500* AMORTISATION SCHEDULE - INTEREST FIRST, PRINCIPAL SECOND, THE
000600* FINAL MONTH TRUED UP TO A ZERO ENDING BALANCE.  IF THE
000700* PAYMENT CANNOT COVER THE FIRST MONTH'S INTEREST THE DEBT IS
000800* NEVER REDUCED, SO NO SCHEDULE IS BUILT AND AN ERROR LINE IS
000900* PRINTED INSTEAD.
001000*
001100* AUTHOR.        SLK.
001200* INSTALLATION.  HOME LEDGER SYSTEMS.
001300* DATE-WRITTEN.  11/02/1994.
001400* DATE-COMPILED. 11/02/1994.
001500* SECURITY.      UNCLASSIFIED.
001600*
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 11/02/94 SLK  0060  ORIGINAL.
002100* 01/08/99 PJM  Y2K13 NO DATE FIELDS PRINTED - N/A Y2K.
002200* 08/17/03 SLK  0074  FINAL-MONTH TRUE-UP TO ZERO ADDED.
002300* 08/17/03 SLK  0075  PAYMENT-TOO-LOW PRE-CHECK ADDED.
002400*-----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. DPO100.
002700 AUTHOR.        SLK.
002800 INSTALLATION.  HOME LEDGER SYSTEMS.
002900 DATE-WRITTEN.  11/02/1994.
003000 DATE-COMPILED. 11/02/1994.
003100 SECURITY.      UNCLASSIFIED.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT RPM-PARM ASSIGN TO RPMCARD
004000         ORGANIZATION IS SEQUENTIAL.
004100     SELECT DPO-RPT ASSIGN TO DPORPT
004200         ORGANIZATION IS SEQUENTIAL.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  RPM-PARM.
004700     COPY RPM-TIP04.
004800
004900 FD  DPO-RPT.
005000 01  DPO-LINE                     PIC X(132).
005100 01  DPO-LINE-CTL REDEFINES DPO-LINE.
005200     05  DPO-LINE-CC               PIC X(01).
005300     05  DPO-LINE-TEXT             PIC X(131).
005400
005500 WORKING-STORAGE SECTION.
005600 77  WS-MONTH-NO                  PIC 9(04) COMP VALUE 0.
005700 77  WS-REFUSE-SW                 PIC X(01) VALUE 'N'.
005800     88  WS-REFUSE-SCHEDULE           VALUE 'Y'.
005900
006000 01  WS-MONTHLY-RATE               PIC S9V9999 VALUE 0.
006100 01  WS-BALANCE                    PIC S9(9)V99.
006200 01  WS-BALANCE-UNSIGNED REDEFINES WS-BALANCE PIC 9(9)V99.
006300 01  WS-FIRST-INTEREST             PIC S9(9)V99.
006400 01  WS-INTEREST                   PIC S9(9)V99.
006500 01  WS-PRINCIPAL                  PIC S9(9)V99.
006600 01  WS-THIS-PAYMENT                PIC S9(9)V99.
006700 01  WS-NEW-BALANCE                 PIC S9(9)V99.
006800 01  WS-TOTAL-INTEREST               PIC S9(9)V99 VALUE 0.
006900
007000 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
007100 01  WS-FMT-ABS                    PIC S9(9)V99.
007200 01  WS-FMT-EDIT.
007300     05  WS-FMT-LPAREN             PIC X(01).
007400     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
007500     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
007600     05  WS-FMT-RPAREN             PIC X(01).
007700 01  WS-FMT-EDIT-ALT REDEFINES WS-FMT-EDIT
007800                                PIC X(17).
007900
008000 01  DPO-TITLE-LINE.
008100     05  FILLER                    PIC X(44) VALUE SPACES.
008200     05  FILLER                    PIC X(44)
008300         VALUE 'HOME LEDGER - DEBT PAYOFF SCHEDULE'.
008400     05  FILLER                    PIC X(44) VALUE SPACES.
008500
008600 01  DPO-HEADING-LINE.
008700     05  FILLER                    PIC X(07) VALUE 'MONTH'.
008800     05  FILLER                    PIC X(18) VALUE 'STARTING BAL'.
008900     05  FILLER                    PIC X(16) VALUE 'PAYMENT'.
009000     05  FILLER                    PIC X(16) VALUE 'INTEREST'.
009100     05  FILLER                    PIC X(16) VALUE 'PRINCIPAL'.
009200     05  FILLER                    PIC X(18) VALUE 'ENDING BAL'.
009300     05  FILLER                    PIC X(41) VALUE SPACES.
009400
009500 01  DPO-DETAIL-LINE.
009600     05  DPO-D-MONTH               PIC Z,ZZ9.
009700     05  FILLER                    PIC X(04) VALUE SPACES.
009800     05  DPO-D-START-BAL           PIC X(15).
009900     05  FILLER                    PIC X(02) VALUE SPACES.
010000     05  DPO-D-PAYMENT             PIC X(13).
010100     05  FILLER                    PIC X(02) VALUE SPACES.
010200     05  DPO-D-INTEREST            PIC X(13).
010300     05  FILLER                    PIC X(02) VALUE SPACES.
010400     05  DPO-D-PRINCIPAL           PIC X(13).
010500     05  FILLER                    PIC X(02) VALUE SPACES.
010600     05  DPO-D-END-BAL             PIC X(15).
010700     05  FILLER                    PIC X(24) VALUE SPACES.
010800
010900 01  DPO-SUMMARY-LINE-1.
011000     05  FILLER                    PIC X(22) VALUE
011100         'MONTHS TO PAYOFF ....'.
011200     05  DPO-S-MONTHS              PIC ZZZ9.
011300     05  FILLER                    PIC X(106) VALUE SPACES.
011400 01  DPO-SUMMARY-LINE-2.
011500     05  FILLER                    PIC X(22) VALUE
011600         'TOTAL INTEREST PAID .'.
011700     05  DPO-S-INTEREST            PIC X(16).
011800     05  FILLER                    PIC X(94) VALUE SPACES.
011900 01  DPO-ERROR-LINE.
012000     05  FILLER                    PIC X(62) VALUE
012100         'PAYMENT TOO LOW - DOES NOT COVER FIRST MONTH INTEREST'.
012200     05  FILLER                    PIC X(70) VALUE SPACES.
012300
012400 PROCEDURE DIVISION.
012500 1000-MAIN-CONTROL.
012600     PERFORM 1100-READ-PARM-CARD.
012700     PERFORM 1200-OPEN-FILES.
012800     PERFORM 1300-PRECHECK-PAYMENT.
012900     IF WS-REFUSE-SCHEDULE
013000         PERFORM 1500-PRINT-ERROR
013100     ELSE
013200         PERFORM 1400-BUILD-SCHEDULE THRU 1400-EXIT
013300     END-IF.
013400     PERFORM 1900-CLOSE-FILES.
013500     STOP RUN.
013600
013700 1100-READ-PARM-CARD.
013800     OPEN INPUT RPM-PARM.
013900     READ RPM-PARM
014000         AT END MOVE 0 TO RPM-DEBT-BALANCE
014100                MOVE 0 TO RPM-DEBT-ANNUAL-RATE
014200                MOVE 0 TO RPM-DEBT-PAYMENT.
014300     CLOSE RPM-PARM.
014400     MOVE RPM-DEBT-BALANCE TO WS-BALANCE.
014500     COMPUTE WS-MONTHLY-RATE = RPM-DEBT-ANNUAL-RATE / 12.
014600
014700 1200-OPEN-FILES.
014800     OPEN OUTPUT DPO-RPT.
014900
015000 1300-PRECHECK-PAYMENT.
015100     COMPUTE WS-FIRST-INTEREST ROUNDED =
015200         WS-BALANCE * WS-MONTHLY-RATE.
015300     IF RPM-DEBT-PAYMENT <= WS-FIRST-INTEREST
015400         SET WS-REFUSE-SCHEDULE TO TRUE.
015500
015600 1400-BUILD-SCHEDULE.
015700     WRITE DPO-LINE FROM DPO-TITLE-LINE.
015800     MOVE SPACES TO DPO-LINE.
015900     WRITE DPO-LINE.
016000     WRITE DPO-LINE FROM DPO-HEADING-LINE.
016100     MOVE 0 TO WS-MONTH-NO.
016200     MOVE 0 TO WS-TOTAL-INTEREST.
016300     PERFORM 1410-PRINT-ONE-MONTH THRU 1410-EXIT
016400         UNTIL WS-BALANCE = 0 OR WS-MONTH-NO >= 1200.
016500     MOVE SPACES TO DPO-LINE.
016600     WRITE DPO-LINE.
016700     MOVE WS-MONTH-NO TO DPO-S-MONTHS.
016800     WRITE DPO-LINE FROM DPO-SUMMARY-LINE-1.
016900     MOVE WS-TOTAL-INTEREST TO WS-FMT-AMT-IN.
017000     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
017100     MOVE WS-FMT-EDIT TO DPO-S-INTEREST.
017200     WRITE DPO-LINE FROM DPO-SUMMARY-LINE-2.
017300 1400-EXIT.
017400     EXIT.
017500 1410-PRINT-ONE-MONTH.
017600     ADD 1 TO WS-MONTH-NO.
017700     COMPUTE WS-INTEREST ROUNDED =
017800         WS-BALANCE * WS-MONTHLY-RATE.
017900     COMPUTE WS-PRINCIPAL = RPM-DEBT-PAYMENT - WS-INTEREST.
018000     COMPUTE WS-NEW-BALANCE = WS-BALANCE - WS-PRINCIPAL.
018100     IF WS-NEW-BALANCE < 0
018200         MOVE WS-BALANCE TO WS-PRINCIPAL
018300         MOVE 0 TO WS-NEW-BALANCE
018400     END-IF.
018500     COMPUTE WS-THIS-PAYMENT = WS-INTEREST + WS-PRINCIPAL.
018600     ADD WS-INTEREST TO WS-TOTAL-INTEREST.
018700     MOVE WS-MONTH-NO TO DPO-D-MONTH.
018800     MOVE WS-BALANCE TO WS-FMT-AMT-IN.
018900     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
019000     MOVE WS-FMT-EDIT TO DPO-D-START-BAL.
019100     MOVE WS-THIS-PAYMENT TO WS-FMT-AMT-IN.
019200     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
019300     MOVE WS-FMT-EDIT TO DPO-D-PAYMENT.
019400     MOVE WS-INTEREST TO WS-FMT-AMT-IN.
019500     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
019600     MOVE WS-FMT-EDIT TO DPO-D-INTEREST.
019700     MOVE WS-PRINCIPAL TO WS-FMT-AMT-IN.
019800     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
019900     MOVE WS-FMT-EDIT TO DPO-D-PRINCIPAL.
020000     MOVE WS-NEW-BALANCE TO WS-FMT-AMT-IN.
020100     PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT.
020200     MOVE WS-FMT-EDIT TO DPO-D-END-BAL.
020300     WRITE DPO-LINE FROM DPO-DETAIL-LINE.
020400     MOVE WS-NEW-BALANCE TO WS-BALANCE.
020500 1410-EXIT.
020600     EXIT.
020700
020800 1500-PRINT-ERROR.
020900     WRITE DPO-LINE FROM DPO-TITLE-LINE.
021000     MOVE SPACES TO DPO-LINE.
021100     WRITE DPO-LINE.
021200     WRITE DPO-LINE FROM DPO-ERROR-LINE.
021300
021400*-------------------------------------------------------------*
021500* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
021600*-------------------------------------------------------------*
021700 9100-FORMAT-MONEY.
021800     IF WS-FMT-AMT-IN < 0
021900         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
022000         MOVE '(' TO WS-FMT-LPAREN
022100         MOVE WS-FMT-ABS TO WS-FMT-VALUE
022200         MOVE ')' TO WS-FMT-RPAREN
022300     ELSE
022400         MOVE SPACE TO WS-FMT-LPAREN
022500         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
022600         MOVE SPACE TO WS-FMT-RPAREN
022700     END-IF.
022800 9100-EXIT.
022900     EXIT.
023000
023100 1900-CLOSE-FILES.
023200     CLOSE DPO-RPT.
