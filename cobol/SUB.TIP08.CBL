000100*****************************************************************
000200* SUB080-SUBSCRIPTION
000300* DETECTS RECURRING OUTGOING CHARGES.  DESCRIPTION IS UPPER-
000400* CASED AND STRIPPED OF EVERYTHING BUT A-Z, 0-9 AND SPACE, THEN
000500* GROUPED; A GROUP QUALIFIES AS A SUBSCRIPTION WHEN IT OCCURS IN
000600* AT LEAST RPM-MIN-OCCURS DISTINCT CALENDAR MONTHS.  PRINTED
000700* BIGGEST SPEND FIRST.
000800*
000900* AUTHOR.        SLK.
001000* INSTALLATION.  HOME LEDGER SYSTEMS.
001100* DATE-WRITTEN.  02/14/1994.
001200* DATE-COMPILED. 02/14/1994.
001300* SECURITY.      UNCLASSIFIED.
001400*
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* 02/14/94 SLK  0057  ORIGINAL.
001900* 01/08/99 PJM  Y2K11 MONTH KEY CONFIRMED 4-DIGIT YEAR.
002000* 08/17/03 SLK  0073  MIN-OCCURS DEFAULTS TO 3 WHEN CARD BLANK.
002100*-----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. SUB080.
002400 AUTHOR.        SLK.
002500 INSTALLATION.  HOME LEDGER SYSTEMS.
002600 DATE-WRITTEN.  02/14/1994.
002700 DATE-COMPILED. 02/14/1994.
002800 SECURITY.      UNCLASSIFIED.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT RPM-PARM ASSIGN TO RPMCARD
003700         ORGANIZATION IS SEQUENTIAL.
003800     SELECT CTM-FILE ASSIGN TO CTMFILE
003900         ORGANIZATION IS SEQUENTIAL
004000         FILE STATUS IS WS-CTM-STATUS.
004100     SELECT SUB-RPT ASSIGN TO SUBRPT
004200         ORGANIZATION IS SEQUENTIAL.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  RPM-PARM.
004700     COPY RPM-TIP04.
004800
004900 FD  CTM-FILE.
005000     COPY CTM-TIP03.
005100
005200 FD  SUB-RPT.
005300 01  SUB-LINE                     PIC X(132).
005400 01  SUB-LINE-CTL REDEFINES SUB-LINE.
005500     05  SUB-LINE-CC               PIC X(01).
005600     05  SUB-LINE-TEXT             PIC X(131).
005700
005800 WORKING-STORAGE SECTION.
005900 77  WS-CTM-STATUS                PIC X(02).
006000 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
006100     88  WS-CTM-EOF                   VALUE 'Y'.
006200 77  WS-MIN-OCCURS                PIC 9(02) COMP VALUE 3.
006300 77  WS-GRP-CT                    PIC 9(5) COMP VALUE 0.
006400 77  SORT-IX                      PIC 9(5) COMP VALUE 0.
006500 77  SORT-IX2                     PIC 9(5) COMP VALUE 0.
006600 77  WS-BEST-IX                   PIC 9(5) COMP VALUE 0.
006700 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006800     88  WS-FOUND                     VALUE 'Y'.
006900 77  WS-SCAN-POS                  PIC 9(2) COMP VALUE 0.
007000 77  WS-NORM-POS                  PIC 9(2) COMP VALUE 0.
007100 77  WS-MON-IX                    PIC 9(3) COMP VALUE 0.
007200
007300 01  WS-DATE-BRK.
007400     05  WS-DATE-YYYY              PIC 9(04).
007500     05  WS-DATE-MM                PIC 9(02).
007600     05  WS-DATE-DD                PIC 9(02).
007700 01  WS-DATE-NUM REDEFINES WS-DATE-BRK PIC 9(08).
007800
007900 01  WS-PERIOD-KEY.
008000     05  WS-PK-YYYY                PIC 9(04).
008100     05  FILLER                    PIC X(01) VALUE '-'.
008200     05  WS-PK-MM                  PIC 9(02).
008300
008400 01  WS-UC-DESC                    PIC X(40).
008500 01  WS-ONE-CHAR                   PIC X(01).
008600 01  WS-NORM-DESC                  PIC X(40).
008700
008800 01  WS-SUB-TABLE.
008900     05  WS-SUB-ENTRY OCCURS 400 TIMES
009000                      INDEXED BY SUB-TAB-IX.
009100         10  WS-SUB-DESC           PIC X(40).
009200         10  WS-SUB-TOTAL          PIC S9(9)V99.
009300         10  WS-SUB-TXN-CT         PIC 9(05) COMP.
009400         10  WS-SUB-MONTH-CT       PIC 9(03) COMP.
009500         10  WS-SUB-MONTHS OCCURS 60 TIMES
009600                          INDEXED BY SUB-MON-TAB-IX
009700                          PIC X(07).
009800
009900 01  WS-SWAP-ENTRY.
010000     05  WS-SWAP-DESC              PIC X(40).
010100     05  WS-SWAP-TOTAL             PIC S9(9)V99.
010200     05  WS-SWAP-TXN-CT            PIC 9(05) COMP.
010300     05  WS-SWAP-MONTH-CT          PIC 9(03) COMP.
010400     05  WS-SWAP-MONTHS OCCURS 60 TIMES PIC X(07).
010500 01  WS-SWAP-ENTRY-FLAT REDEFINES WS-SWAP-ENTRY
010600                                PIC X(477).
010700
010800 01  WS-AVERAGE                    PIC S9(9)V99.
010900 01  WS-AVG-WORK                   PIC S9(9)V9999.
011000
011100 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
011200 01  WS-FMT-ABS                    PIC S9(9)V99.
011300 01  WS-FMT-EDIT.
011400     05  WS-FMT-LPAREN             PIC X(01).
011500     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
011600     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
011700     05  WS-FMT-RPAREN             PIC X(01).
011800
011900 01  SUB-TITLE-LINE.
012000     05  FILLER                    PIC X(44) VALUE SPACES.
012100     05  FILLER                    PIC X(44)
012200         VALUE 'HOME LEDGER - SUBSCRIPTIONS'.
012300     05  FILLER                    PIC X(44) VALUE SPACES.
012400
012500 01  SUB-HEADING-LINE.
012600     05  FILLER                    PIC X(42) VALUE 'DESCRIPTION'.
012700     05  FILLER                    PIC X(08) VALUE 'MONTHS'.
012800     05  FILLER                    PIC X(18) VALUE 'TOTAL'.
012900     05  FILLER                    PIC X(18) VALUE 'AVERAGE'.
013000     05  FILLER                    PIC X(46) VALUE SPACES.
013100
013200 01  SUB-DETAIL-LINE.
013300     05  SUB-D-DESC                PIC X(40).
013400     05  FILLER                    PIC X(02) VALUE SPACES.
013500     05  SUB-D-MONTHS              PIC ZZ9.
013600     05  FILLER                    PIC X(05) VALUE SPACES.
013700     05  SUB-D-TOTAL               PIC X(16).
013800     05  FILLER                    PIC X(02) VALUE SPACES.
013900     05  SUB-D-AVERAGE             PIC X(16).
014000     05  FILLER                    PIC X(43) VALUE SPACES.
014100
014200 PROCEDURE DIVISION.
014300 8000-MAIN-CONTROL.
014400     PERFORM 8050-READ-PARM-CARD.
014500     PERFORM 8100-OPEN-FILES.
014600     PERFORM 8200-BUILD-SUB THRU 8200-EXIT.
014700     PERFORM 8400-SORT-BY-TOTAL-ASC THRU 8400-EXIT.
014800     PERFORM 8500-PRINT-REPORT THRU 8500-EXIT.
014900     PERFORM 8900-CLOSE-FILES.
015000     STOP RUN.
015100
015200 8050-READ-PARM-CARD.
015300     OPEN INPUT RPM-PARM.
015400     READ RPM-PARM
015500         AT END MOVE 0 TO RPM-MIN-OCCURS.
015600     CLOSE RPM-PARM.
015700     MOVE RPM-MIN-OCCURS TO WS-MIN-OCCURS.
015800     IF WS-MIN-OCCURS = 0
015900         MOVE 3 TO WS-MIN-OCCURS.
016000
016100 8100-OPEN-FILES.
016200     OPEN INPUT CTM-FILE.
016300     OPEN OUTPUT SUB-RPT.
016400
016500 8200-BUILD-SUB.
016600     PERFORM 8210-READ-CTM-RECORD THRU 8210-EXIT.
016700     PERFORM 8220-EDIT-ONE-RECORD THRU 8220-EXIT
016800         UNTIL WS-CTM-EOF.
016900     GO TO 8200-EXIT.
017000 8210-READ-CTM-RECORD.
017100     READ CTM-FILE
017200         AT END SET WS-CTM-EOF TO TRUE.
017300 8210-EXIT.
017400     EXIT.
017500 8220-EDIT-ONE-RECORD.
017600     IF CTM-TYPE-DETAIL AND CTM-AMOUNT < 0
017700         MOVE CTM-TXN-DATE TO WS-DATE-NUM
017800         MOVE WS-DATE-YYYY TO WS-PK-YYYY
017900         MOVE WS-DATE-MM   TO WS-PK-MM
018000         PERFORM 8250-NORMALIZE-DESC THRU 8250-EXIT
018100         PERFORM 8300-ACCUM-ONE THRU 8300-EXIT
018200     END-IF.
018300     PERFORM 8210-READ-CTM-RECORD THRU 8210-EXIT.
018400 8220-EXIT.
018500     EXIT.
018600
018700*-------------------------------------------------------------*
018800* NORMALISE - UPPER-CASE, KEEP ONLY A-Z, 0-9, SPACE.         *
018900*-------------------------------------------------------------*
019000 8250-NORMALIZE-DESC.
019100     MOVE CTM-DESCRIPTION TO WS-UC-DESC.
019200     INSPECT WS-UC-DESC CONVERTING
019300         'abcdefghijklmnopqrstuvwxyz' TO
019400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019500     MOVE SPACES TO WS-NORM-DESC.
019600     MOVE 0 TO WS-NORM-POS.
019700     PERFORM 8260-SCAN-ONE-CHAR
019800         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 40.
019900 8250-EXIT.
020000     EXIT.
020100 8260-SCAN-ONE-CHAR.
020200     MOVE WS-UC-DESC(WS-SCAN-POS:1) TO WS-ONE-CHAR.
020300     IF (WS-ONE-CHAR >= 'A' AND WS-ONE-CHAR <= 'Z')
020400         OR (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
020500         OR WS-ONE-CHAR = SPACE
020600         IF WS-NORM-POS < 40
020700             ADD 1 TO WS-NORM-POS
020800             MOVE WS-ONE-CHAR TO WS-NORM-DESC(WS-NORM-POS:1)
020900         END-IF
021000     END-IF.
021100
021200 8300-ACCUM-ONE.
021300     MOVE 'N' TO WS-FOUND-SW.
021400     PERFORM 8310-SEARCH-ONE
021500         VARYING SUB-TAB-IX FROM 1 BY 1
021600         UNTIL SUB-TAB-IX > WS-GRP-CT OR WS-FOUND.
021700     IF NOT WS-FOUND
021800         ADD 1 TO WS-GRP-CT
021900         SET SUB-TAB-IX TO WS-GRP-CT
022000         MOVE WS-NORM-DESC TO WS-SUB-DESC (SUB-TAB-IX)
022100         MOVE 0 TO WS-SUB-TOTAL (SUB-TAB-IX)
022200         MOVE 0 TO WS-SUB-TXN-CT (SUB-TAB-IX)
022300         MOVE 0 TO WS-SUB-MONTH-CT (SUB-TAB-IX)
022400     END-IF.
022500     ADD CTM-AMOUNT TO WS-SUB-TOTAL (SUB-TAB-IX).
022600     ADD 1 TO WS-SUB-TXN-CT (SUB-TAB-IX).
022700     PERFORM 8320-MARK-MONTH THRU 8320-EXIT.
022800 8300-EXIT.
022900     EXIT.
023000 8310-SEARCH-ONE.
023100     IF WS-SUB-DESC (SUB-TAB-IX) = WS-NORM-DESC
023200         MOVE 'Y' TO WS-FOUND-SW.
023300
023400 8320-MARK-MONTH.
023500     MOVE 'N' TO WS-FOUND-SW.
023600     PERFORM 8330-SEARCH-MONTH
023700         VARYING WS-MON-IX FROM 1 BY 1
023800         UNTIL WS-MON-IX > WS-SUB-MONTH-CT (SUB-TAB-IX)
023900            OR WS-FOUND.
024000     IF NOT WS-FOUND
024100         IF WS-SUB-MONTH-CT (SUB-TAB-IX) < 60
024200             ADD 1 TO WS-SUB-MONTH-CT (SUB-TAB-IX)
024300             MOVE WS-PERIOD-KEY TO
024400                 WS-SUB-MONTHS (SUB-TAB-IX, WS-SUB-MONTH-CT
024500                                             (SUB-TAB-IX))
024600         END-IF
024700     END-IF.
024800 8320-EXIT.
024900     EXIT.
025000 8330-SEARCH-MONTH.
025100     IF WS-SUB-MONTHS (SUB-TAB-IX, WS-MON-IX) = WS-PERIOD-KEY
025200         MOVE 'Y' TO WS-FOUND-SW.
025300
025400 8400-SORT-BY-TOTAL-ASC.
025500     IF WS-GRP-CT > 1
025600         PERFORM 8410-SORT-OUTER
025700             VARYING SORT-IX FROM 1 BY 1
025800             UNTIL SORT-IX >= WS-GRP-CT
025900     END-IF.
026000 8400-EXIT.
026100     EXIT.
026200 8410-SORT-OUTER.
026300     MOVE SORT-IX TO WS-BEST-IX.
026400     PERFORM 8420-FIND-SMALLEST
026500         VARYING SORT-IX2 FROM SORT-IX BY 1
026600         UNTIL SORT-IX2 > WS-GRP-CT.
026700     IF WS-BEST-IX NOT = SORT-IX
026800         PERFORM 8430-SWAP-ENTRIES.
026900 8420-FIND-SMALLEST.
027000     IF WS-SUB-TOTAL (SORT-IX2) < WS-SUB-TOTAL (WS-BEST-IX)
027100         MOVE SORT-IX2 TO WS-BEST-IX.
027200 8430-SWAP-ENTRIES.
027300     MOVE WS-SUB-ENTRY (SORT-IX)    TO WS-SWAP-ENTRY.
027400     MOVE WS-SUB-ENTRY (WS-BEST-IX) TO WS-SUB-ENTRY (SORT-IX).
027500     MOVE WS-SWAP-ENTRY             TO WS-SUB-ENTRY (WS-BEST-IX).
027600
027700 8500-PRINT-REPORT.
027800     WRITE SUB-LINE FROM SUB-TITLE-LINE.
027900     MOVE SPACES TO SUB-LINE.
028000     WRITE SUB-LINE.
028100     WRITE SUB-LINE FROM SUB-HEADING-LINE.
028200     PERFORM 8510-PRINT-ONE
028300         VARYING SUB-TAB-IX FROM 1 BY 1
028400         UNTIL SUB-TAB-IX > WS-GRP-CT.
028500 8500-EXIT.
028600     EXIT.
028700 8510-PRINT-ONE.
028800     IF WS-SUB-MONTH-CT (SUB-TAB-IX) >= WS-MIN-OCCURS
028900         MOVE WS-SUB-DESC (SUB-TAB-IX) TO SUB-D-DESC
029000         MOVE WS-SUB-MONTH-CT (SUB-TAB-IX) TO SUB-D-MONTHS
029100         MOVE WS-SUB-TOTAL (SUB-TAB-IX) TO WS-FMT-AMT-IN
029200         PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT
029300         MOVE WS-FMT-EDIT TO SUB-D-TOTAL
029400         COMPUTE WS-AVG-WORK ROUNDED =
029500             WS-SUB-TOTAL (SUB-TAB-IX) /
029600             WS-SUB-TXN-CT (SUB-TAB-IX)
029700         MOVE WS-AVG-WORK TO WS-FMT-AMT-IN
029800         PERFORM 9100-FORMAT-MONEY THRU 9100-EXIT
029900         MOVE WS-FMT-EDIT TO SUB-D-AVERAGE
030000         WRITE SUB-LINE FROM SUB-DETAIL-LINE
030100     END-IF.
030200
030300*-------------------------------------------------------------*
030400* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
030500*-------------------------------------------------------------*
030600 9100-FORMAT-MONEY.
030700     IF WS-FMT-AMT-IN < 0
030800         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
030900         MOVE '(' TO WS-FMT-LPAREN
031000         MOVE WS-FMT-ABS TO WS-FMT-VALUE
031100         MOVE ')' TO WS-FMT-RPAREN
031200     ELSE
031300         MOVE SPACE TO WS-FMT-LPAREN
031400         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
031500         MOVE SPACE TO WS-FMT-RPAREN
031600     END-IF.
031700 9100-EXIT.
031800     EXIT.
031900
032000 8900-CLOSE-FILES.
032100     CLOSE CTM-FILE.
032200     CLOSE SUB-RPT.
