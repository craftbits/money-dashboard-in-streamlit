000100*****************************************************************
000200* RTX.TIP01 -- RAW BANK STATEMENT TRANSACTION LAYOUT
000300* USED BY INC010-INGEST-CONSOLID TO READ ONE RAW STATEMENT
000400* EXPORT PER ACCOUNT PER PERIOD.  HEADER CARRIES THE ACCOUNT
000500* IDENTITY (BANK/TYPE/LAST4/PERIOD), DETAIL CARRIES ONE
000600* STATEMENT LINE, TRAILER CARRIES THE LINE COUNT FOR BALANCING.
000700*
000800* AUTHOR.        B COMPTON.
000900* INSTALLATION.  HOME LEDGER SYSTEMS.
001000* DATE-WRITTEN.  03/11/1987.
001100* DATE-COMPILED. 03/11/1987.
001200* SECURITY.      UNCLASSIFIED.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 03/11/87 BDC  0001  ORIGINAL LAYOUT FOR BOA/CHASE CHECKING.
001800* 09/14/87 BDC  0014  ADDED ACCT-LAST4 TO HEADER, WAS IMPLIED.
001900* 02/02/88 RTW  0022  WIDENED DESCRIPTION 30 TO 40 PER FDP REQ.
002000* 07/19/89 RTW  0031  ADDED RUNNING-BAL, MAY BE ZERO/BLANK.
002100* 11/30/90 BDC  0040  TRAILER RECORD-COUNT ADDED FOR BALANCING.
002200* 06/05/92 PJM  0052  SIGN TRAILING SEPARATE ON MONEY FIELDS.
002300* 01/08/99 PJM  Y2K1  PERIOD-START/END CONFIRMED 4-DIGIT YEAR.
002400* 04/22/02 SLK  0068  CC ACCOUNT TYPE ADDED ALONGSIDE CHK.
002500*-----------------------------------------------------------------
002600 01  RTX-RECORD.
002700     05  RTX-RECORD-TYPE-CD        PIC X(01).
002800         88  RTX-TYPE-HEADER           VALUE 'H'.
002900         88  RTX-TYPE-DETAIL           VALUE 'D'.
003000         88  RTX-TYPE-TRAILER          VALUE 'T'.
003100*        HEADER AREA - ONE PER RAW FILE, CARRIES FILE IDENTITY
003200     05  RTX-HEADER-AREA.
003300         10  RTX-BANK-CODE         PIC X(08).
003400         10  RTX-ACCT-TYPE         PIC X(04).
003500         10  RTX-ACCT-LAST4        PIC X(04).
003600         10  RTX-PERIOD-START      PIC 9(08).
003700         10  RTX-PERIOD-END        PIC 9(08).
003800         10  FILLER                PIC X(48).
003900*        DETAIL AREA - ONE PER STATEMENT LINE
004000     05  RTX-DETAIL-AREA REDEFINES RTX-HEADER-AREA.
004100         10  RTX-TXN-DATE          PIC 9(08).
004200         10  RTX-DESCRIPTION       PIC X(40).
004300         10  RTX-AMOUNT            PIC S9(9)V99
004400                               SIGN TRAILING SEPARATE.
004500         10  RTX-RUNNING-BAL       PIC S9(9)V99
004600                               SIGN TRAILING SEPARATE.
004700         10  FILLER                PIC X(08).
004800*        TRAILER AREA - RECORD COUNT FOR BALANCING
004900     05  RTX-TRAILER-AREA REDEFINES RTX-HEADER-AREA.
005000         10  RTX-RECORD-COUNT      PIC 9(07).
005100         10  FILLER                PIC X(73).
