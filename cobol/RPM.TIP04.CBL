000100*****************************************************************
000200* RPM.TIP04 -- RUN PARAMETER CARD LAYOUT
000300* ONE CARD IMAGE READ AT START-UP BY CSH050/CMP060/SUB080/
000400* FCT090/DPO100 TO PICK UP THE OPERATOR-SUPPLIED RUN OPTIONS
000500* THAT WOULD OTHERWISE BE SIDEBAR PICKS ON THE OLD SCREEN.
000600*
000700* AUTHOR.        RTW.
000800* INSTALLATION.  HOME LEDGER SYSTEMS.
000900* DATE-WRITTEN.  05/30/1989.
001000* DATE-COMPILED. 05/30/1989.
001100* SECURITY.      UNCLASSIFIED.
001200*
001300*-----------------------------------------------------------------
001400* CHANGE LOG
001500*-----------------------------------------------------------------
001600* 05/30/89 RTW  0032  ORIGINAL - PERIOD-TYPE, MIN-OCCURS ONLY.
001700* 12/11/91 PJM  0049  ADDED FORECAST MONTHS-AHEAD/GROWTH-RATE.
001800* 11/02/94 PJM  0058  ADDED DEBT-PAYOFF PARM GROUP.
001900* 01/08/99 PJM  Y2K4  NO DATE FIELDS ON THIS CARD - N/A Y2K.
002000*-----------------------------------------------------------------
002100 01  RPM-RECORD.
002200     05  RPM-PERIOD-TYPE           PIC X(01).
002300         88  RPM-PERIOD-MONTHLY        VALUE 'M'.
002400         88  RPM-PERIOD-QUARTERLY      VALUE 'Q'.
002500         88  RPM-PERIOD-YEARLY         VALUE 'Y'.
002600     05  RPM-MIN-OCCURS            PIC 9(02).
002700     05  RPM-MONTHS-AHEAD          PIC 9(02).
002800     05  RPM-GROWTH-RATE           PIC S9(3)V99
002900                               SIGN TRAILING SEPARATE.
003000     05  RPM-DEBT-BALANCE          PIC S9(9)V99
003100                               SIGN TRAILING SEPARATE.
003200     05  RPM-DEBT-ANNUAL-RATE      PIC 9(1)V9(4).
003300     05  RPM-DEBT-PAYMENT          PIC S9(9)V99
003400                               SIGN TRAILING SEPARATE.
003500     05  FILLER                    PIC X(20).
