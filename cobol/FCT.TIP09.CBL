000100*****************************************************************
000200* FCT090-FORECAST
000300* COMPUTES THE HISTORICAL AVERAGE MONTHLY NET CASH OVER THE
000400* WHOLE COMBINED MASTER, THEN PROJECTS MONTHS-AHEAD MONTHS OF
000500* FORECAST NET CASH COMPOUNDING THE RUN-PARAMETER GROWTH RATE
000600* MONTH OVER MONTH.
000700*
000800* AUTHOR.        PJM.
000900* INSTALLATION.  HOME LEDGER SYSTEMS.
001000* DATE-WRITTEN.  11/02/1994.
001100* DATE-COMPILED. 11/02/1994.
001200* SECURITY.      UNCLASSIFIED.
001300*
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700* 11/02/94 PJM  0059  ORIGINAL.
001800* 01/08/99 PJM  Y2K12 MONTH KEY TABLE CONFIRMED 4-DIGIT YEAR.
001900*-----------------------------------------------------------------
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. FCT090.
002200 AUTHOR.        PJM.
002300 INSTALLATION.  HOME LEDGER SYSTEMS.
002400 DATE-WRITTEN.  11/02/1994.
002500 DATE-COMPILED. 11/02/1994.
002600 SECURITY.      UNCLASSIFIED.
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT RPM-PARM ASSIGN TO RPMCARD
003500         ORGANIZATION IS SEQUENTIAL.
003600     SELECT CTM-FILE ASSIGN TO CTMFILE
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS WS-CTM-STATUS.
003900     SELECT FCT-RPT ASSIGN TO FCTRPT
004000         ORGANIZATION IS SEQUENTIAL.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  RPM-PARM.
004500     COPY RPM-TIP04.
004600
004700 FD  CTM-FILE.
004800     COPY CTM-TIP03.
004900
005000 FD  FCT-RPT.
005100 01  FCT-LINE                     PIC X(132).
005200 01  FCT-LINE-CTL REDEFINES FCT-LINE.
005300     05  FCT-LINE-CC               PIC X(01).
005400     05  FCT-LINE-TEXT             PIC X(131).
005500
005600 WORKING-STORAGE SECTION.
005700 77  WS-CTM-STATUS                PIC X(02).
005800 77  WS-CTM-EOF-SW                PIC X(01) VALUE 'N'.
005900     88  WS-CTM-EOF                   VALUE 'Y'.
006000 77  WS-MONTHS-AHEAD              PIC 9(02) COMP VALUE 6.
006100 77  WS-MONTH-CT                  PIC 9(5) COMP VALUE 0.
006200 77  MON-IX                       PIC 9(5) COMP VALUE 0.
006300 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006400     88  WS-FOUND                     VALUE 'Y'.
006500 77  WS-FCT-MONTH-NO               PIC 9(02) COMP VALUE 0.
006600
006700 01  WS-DATE-BRK.
006800     05  WS-DATE-YYYY              PIC 9(04).
006900     05  WS-DATE-MM                PIC 9(02).
007000     05  WS-DATE-DD                PIC 9(02).
007100 01  WS-DATE-NUM REDEFINES WS-DATE-BRK PIC 9(08).
007200
007300 01  WS-PERIOD-KEY.
007400     05  WS-PK-YYYY                PIC 9(04).
007500     05  FILLER                    PIC X(01) VALUE '-'.
007600     05  WS-PK-MM                  PIC 9(02).
007700
007800 01  WS-MONTH-TABLE.
007900     05  WS-MONTH-ENTRY OCCURS 600 TIMES
008000                        INDEXED BY MONTH-TAB-IX
008100                        PIC X(07).
008200 01  WS-MONTH-TABLE-ALT REDEFINES WS-MONTH-TABLE.
008300     05  WS-MONTH-ENTRY-ALT OCCURS 600 TIMES.
008400         10  WS-MONTH-ALT-YYYY      PIC 9(04).
008500         10  FILLER                 PIC X(03).
008600
008700 01  WS-SUM-ALL                    PIC S9(9)V99 VALUE 0.
008800 01  WS-AVERAGE                    PIC S9(9)V9999 VALUE 0.
008900 01  WS-RATE-FACTOR                PIC S9V9999 VALUE 0.
009000 01  WS-FCT-PREV                   PIC S9(9)V9999.
009100 01  WS-FCT-CURRENT                PIC S9(9)V9999.
009200
009300 01  WS-FMT-AMT-IN                 PIC S9(9)V99.
009400 01  WS-FMT-ABS                    PIC S9(9)V99.
009500 01  WS-FMT-EDIT.
009600     05  WS-FMT-LPAREN             PIC X(01).
009700     05  WS-FMT-DOLLAR             PIC X(01) VALUE '$'.
009800     05  WS-FMT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
009900     05  WS-FMT-RPAREN             PIC X(01).
010000
010100 01  FCT-TITLE-LINE.
010200     05  FILLER                    PIC X(44) VALUE SPACES.
010300     05  FILLER                    PIC X(44)
010400         VALUE 'HOME LEDGER - CASH FLOW FORECAST'.
010500     05  FILLER                    PIC X(44) VALUE SPACES.
010600
010700 01  FCT-HEADING-LINE.
010800     05  FILLER                    PIC X(10) VALUE 'MONTH #'.
010900     05  FILLER                    PIC X(20) VALUE 'FORECAST NET CASH'.
011000     05  FILLER                    PIC X(102) VALUE SPACES.
011100
011200 01  FCT-DETAIL-LINE.
011300     05  FCT-D-MONTH-NO            PIC Z9.
011400     05  FILLER                    PIC X(08) VALUE SPACES.
011500     05  FCT-D-NET                 PIC X(16).
011600     05  FILLER                    PIC X(106) VALUE SPACES.
011700
011800 PROCEDURE DIVISION.
011900 9000-MAIN-CONTROL.
012000     PERFORM 9050-READ-PARM-CARD.
012100     PERFORM 9100-OPEN-FILES.
012200     PERFORM 9200-ACCUM-HISTORY THRU 9200-EXIT.
012300     PERFORM 9300-COMPUTE-AVERAGE.
012400     PERFORM 9400-PRINT-REPORT THRU 9400-EXIT.
012500     PERFORM 9900-CLOSE-FILES.
012600     STOP RUN.
012700
012800 9050-READ-PARM-CARD.
012900     OPEN INPUT RPM-PARM.
013000     READ RPM-PARM
013100         AT END MOVE 0 TO RPM-MONTHS-AHEAD
013200                MOVE 0 TO RPM-GROWTH-RATE.
013300     CLOSE RPM-PARM.
013400     MOVE RPM-MONTHS-AHEAD TO WS-MONTHS-AHEAD.
013500     IF WS-MONTHS-AHEAD = 0
013600         MOVE 6 TO WS-MONTHS-AHEAD.
013700     COMPUTE WS-RATE-FACTOR = 1 + (RPM-GROWTH-RATE / 100).
013800
013900 9100-OPEN-FILES.
014000     OPEN INPUT CTM-FILE.
014100     OPEN OUTPUT FCT-RPT.
014200
014300 9200-ACCUM-HISTORY.
014400     PERFORM 9210-READ-CTM-RECORD THRU 9210-EXIT.
014500     PERFORM 9220-EDIT-ONE-RECORD THRU 9220-EXIT
014600         UNTIL WS-CTM-EOF.
014700     GO TO 9200-EXIT.
014800 9210-READ-CTM-RECORD.
014900     READ CTM-FILE
015000         AT END SET WS-CTM-EOF TO TRUE.
015100 9210-EXIT.
015200     EXIT.
015300 9220-EDIT-ONE-RECORD.
015400     IF CTM-TYPE-DETAIL
015500         ADD CTM-AMOUNT TO WS-SUM-ALL
015600         MOVE CTM-TXN-DATE TO WS-DATE-NUM
015700         MOVE WS-DATE-YYYY TO WS-PK-YYYY
015800         MOVE WS-DATE-MM   TO WS-PK-MM
015900         MOVE 'N' TO WS-FOUND-SW
016000         PERFORM 9230-SEARCH-MONTH
016100             VARYING MONTH-TAB-IX FROM 1 BY 1
016200             UNTIL MONTH-TAB-IX > WS-MONTH-CT OR WS-FOUND
016300         IF NOT WS-FOUND AND WS-MONTH-CT < 600
016400             ADD 1 TO WS-MONTH-CT
016500             MOVE WS-PERIOD-KEY TO WS-MONTH-ENTRY (WS-MONTH-CT)
016600         END-IF
016700     END-IF.
016800     PERFORM 9210-READ-CTM-RECORD THRU 9210-EXIT.
016900 9220-EXIT.
017000     EXIT.
017100 9230-SEARCH-MONTH.
017200     IF WS-MONTH-ENTRY (MONTH-TAB-IX) = WS-PERIOD-KEY
017300         MOVE 'Y' TO WS-FOUND-SW.
017400
017500 9300-COMPUTE-AVERAGE.
017600     IF WS-MONTH-CT = 0
017700         MOVE 0 TO WS-AVERAGE
017800     ELSE
017900         COMPUTE WS-AVERAGE ROUNDED = WS-SUM-ALL / WS-MONTH-CT
018000     END-IF.
018100
018200 9400-PRINT-REPORT.
018300     WRITE FCT-LINE FROM FCT-TITLE-LINE.
018400     MOVE SPACES TO FCT-LINE.
018500     WRITE FCT-LINE.
018600     WRITE FCT-LINE FROM FCT-HEADING-LINE.
018700     MOVE WS-AVERAGE TO WS-FCT-PREV.
018800     PERFORM 9410-PRINT-ONE-MONTH
018900         VARYING WS-FCT-MONTH-NO FROM 1 BY 1
019000         UNTIL WS-FCT-MONTH-NO > WS-MONTHS-AHEAD.
019100 9400-EXIT.
019200     EXIT.
019300 9410-PRINT-ONE-MONTH.
019400     COMPUTE WS-FCT-CURRENT ROUNDED =
019500         WS-FCT-PREV * WS-RATE-FACTOR.
019600     MOVE WS-FCT-MONTH-NO TO FCT-D-MONTH-NO.
019700     MOVE WS-FCT-CURRENT TO WS-FMT-AMT-IN.
019800     PERFORM 9100-FORMAT-MONEY-X THRU 9100X-EXIT.
019900     MOVE WS-FMT-EDIT TO FCT-D-NET.
020000     WRITE FCT-LINE FROM FCT-DETAIL-LINE.
020100     MOVE WS-FCT-CURRENT TO WS-FCT-PREV.
020200
020300*-------------------------------------------------------------*
020400* ACCOUNTING FORMAT EDIT - NEGATIVE SHOWN IN PARENS.         *
020500*-------------------------------------------------------------*
020600 9100-FORMAT-MONEY-X.
020700     IF WS-FMT-AMT-IN < 0
020800         COMPUTE WS-FMT-ABS = WS-FMT-AMT-IN * -1
020900         MOVE '(' TO WS-FMT-LPAREN
021000         MOVE WS-FMT-ABS TO WS-FMT-VALUE
021100         MOVE ')' TO WS-FMT-RPAREN
021200     ELSE
021300         MOVE SPACE TO WS-FMT-LPAREN
021400         MOVE WS-FMT-AMT-IN TO WS-FMT-VALUE
021500         MOVE SPACE TO WS-FMT-RPAREN
021600     END-IF.
021700 9100X-EXIT.
021800     EXIT.
021900
022000 9900-CLOSE-FILES.
022100     CLOSE CTM-FILE.
022200     CLOSE FCT-RPT.
